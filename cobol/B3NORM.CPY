000100****************************************************************  00000100
000200* B3NORM.CPY                                                      00000200
000300* NORMALIZED OBSERVATION WORKING RECORD.  ONE B3 CARD, DECODED    00000300
000400* TO ENGINEERING UNITS, LIVES HERE BETWEEN THE PARSE STEP AND     00000400
000500* THE RE-ENCODE STEP.  FIELDS THAT DO NOT APPLY TO THE CARD'S     00000500
000600* OWN OBSERVATION TYPE ARE LEFT AT ZERO; FIELDS THAT APPLY BUT    00000600
000700* WERE BLANK OR UNREADABLE ON THE CARD ARE SET TO -1.             00000700
000800*---------------------------------------------------------------- 00000800
000900* CHANGE LOG                                                      00000900
001000* 1990-02-20  DWS  0318  ORIGINAL - ONE RECORD PER CARD, CARRIED  00001000
001100*                        FORWARD FROM PARSE TO RE-ENCODE STEP.    00001100
001200* 1994-07-11  PTK  0355  ADDED WNO-OBS-MICROS (WAS TWO SEPARATE   00001200
001300*                        TENTHS/HUNDREDTHS FIELDS, COLLAPSED).    00001300
001400* 1999-01-22  DWS  0402  Y2K - WNO-OBS-YEAR NOW CARRIES A FULL    00001400
001500*                        4-DIGIT WINDOWED YEAR, SET BY THE        00001500
001600*                        CALLING PROGRAM'S DATE-RESOLVE STEP.     00001600
001700* 2000-05-09  PTK  0411  ADDED WNO-CLASS-NUM (NUMERIC FORM OF     00001700
001800*                        THE CLASSIFICATION LETTER) AND FIXED     00001800
001900*                        UP THE EQUINOX 88-LEVELS - SHOP'S OWN    00001900
002000*                        ICD NUMBERS THE EQUINOX CODES TEME/      00002000
002100*                        YEAR/J2K/1950, NOT OF-DATE/B1950/J2000.  00002100
002200* 2002-03-04  RSH  0427  ADDED WNO-EQUINOX-TEXT - THE 4-CHAR      00002200
002300*                        DECODED EQUINOX NAME THE REPORT AND      00002300
002400*                        ANY DOWNSTREAM READER WANT, WITH THE     00002400
002500*                        COL 76 CODE MAPPED BY THE B3CONV PARSE   00002500
002600*                        STEP; ANY CODE OUTSIDE THE FOUR KNOWN    00002600
002700*                        VALUES COMES THROUGH HERE AS 'UNK '.     00002700
002800*---------------------------------------------------------------- 00002800
002900 01  WS-NORM-OBS.                                                 00002900
003000     05  WNO-SAT-NUM              PIC 9(05) COMP-3.               00003000
003100     05  WNO-SENSOR-NUM           PIC 9(03) COMP-3.               00003100
003200     05  WNO-CLASS-CODE           PIC X(01).                      00003200
003300         88  WNO-CLASS-VALID      VALUE 'U' 'C' 'S'.              00003300
003400     05  WNO-CLASS-NUM            PIC 9(01) COMP-3.               00003400
003500     05  WNO-OBS-YEAR             PIC 9(04) COMP-3.               00003500
003600     05  WNO-OBS-DOY              PIC 9(03) COMP-3.               00003600
003700     05  WNO-OBS-HH               PIC 9(02) COMP-3.               00003700
003800     05  WNO-OBS-MI               PIC 9(02) COMP-3.               00003800
003900     05  WNO-OBS-SS               PIC 9(02) COMP-3.               00003900
004000* COLLAPSED TENTHS/HUNDREDTHS/THOUSANDTHS INTO ONE FULL           00004000
004100* MICROSECOND COUNT BY THE 1994-07-11 CHANGE ABOVE.               00004100
004200     05  WNO-OBS-MICROS           PIC 9(06) COMP-3.               00004200
004300* WNO-OBS-DATE-R GIVES 250-COMPUTE-DS50UTC A SINGLE 5-DIGIT       00004300
004400* YY+DOY VALUE WHEN IT IS MORE CONVENIENT THAN THE SPLIT FIELDS.  00004400
004500     05  WNO-OBS-DATE-GRP.                                        00004500
004600         10  WNO-OBS-YY2          PIC 9(02).                      00004600
004700         10  WNO-OBS-DOY3         PIC 9(03).                      00004700
004800     05  WNO-OBS-DATE-R REDEFINES WNO-OBS-DATE-GRP PIC 9(05).     00004800
004900* DAYS SINCE 1949-12-31 00Z, FRACTIONAL - THE EPOCH THE OD        00004900
005000* BRANCH'S ORBIT DETERMINATION RUNS STANDARDIZE ON.               00005000
005100     05  WNO-DS50UTC              PIC S9(07)V9(09) COMP-3.        00005100
005200     05  WNO-OBS-TYPE             PIC 9(01) COMP-3.               00005200
005300         88  WNO-TYPE-WRITABLE    VALUES 1 THRU 6, 9.             00005300
005400         88  WNO-TYPE-REJECT      VALUES 0, 7, 8.                 00005400
005500     05  WNO-EQUINOX-CODE         PIC X(01).                      00005500
005600         88  WNO-EQUINOX-TEME     VALUE SPACE '0'.                00005600
005700         88  WNO-EQUINOX-YEAR     VALUE '1'.                      00005700
005800         88  WNO-EQUINOX-J2K      VALUE '2'.                      00005800
005900         88  WNO-EQUINOX-1950     VALUE '3'.                      00005900
006000     05  WNO-EQUINOX-TEXT         PIC X(04).                      00006000
006100     05  WNO-EL-OR-DEC            PIC S9(03)V9(04) COMP-3.        00006100
006200     05  WNO-AZ-OR-RA             PIC S9(03)V9(04) COMP-3.        00006200
006300     05  WNO-RANGE                PIC S9(07)V9(05) COMP-3.        00006300
006400     05  WNO-RANGE-RATE           PIC S9(02)V9(05) COMP-3.        00006400
006500     05  WNO-EL-RATE              PIC S9(01)V9(04) COMP-3.        00006500
006600     05  WNO-AZ-RATE              PIC S9(01)V9(04) COMP-3.        00006600
006700     05  WNO-RANGE-ACCEL          PIC S9(01)V9(04) COMP-3.        00006700
006800     05  WNO-ECF-X                PIC S9(06)V9(03) COMP-3.        00006800
006900     05  WNO-ECF-Y                PIC S9(06)V9(03) COMP-3.        00006900
007000     05  WNO-ECF-Z                PIC S9(06)V9(03) COMP-3.        00007000
007100     05  WNO-TRACK-POSITION       PIC X(01).                      00007100
007200* EACH TRAILER FIELD BELOW CARRIES ITS OWN PRESENT-SW RATHER      00007200
007300* THAN LEANING ON SPACES/ZEROS, SINCE A GENUINELY BLANK TRAILER   00007300
007400* FIELD AND AN ABSENT ONE ARE NOT ALWAYS THE SAME THING ON AN     00007400
007500* OLDER-FORMAT CARD.                                              00007500
007600     05  WNO-TRACK-PRESENT-SW     PIC X(01).                      00007600
007700         88  WNO-TRACK-PRESENT    VALUE 'Y'.                      00007700
007800     05  WNO-ASTAT                PIC X(01).                      00007800
007900     05  WNO-ASTAT-PRESENT-SW     PIC X(01).                      00007900
008000         88  WNO-ASTAT-PRESENT    VALUE 'Y'.                      00008000
008100     05  WNO-SITE-TAG             PIC 9(04) COMP-3.               00008100
008200     05  WNO-SITE-PRESENT-SW      PIC X(01).                      00008200
008300         88  WNO-SITE-PRESENT     VALUE 'Y'.                      00008300
008400     05  WNO-SPADOC-TAG           PIC 9(05) COMP-3.               00008400
008500     05  WNO-SPADOC-PRESENT-SW    PIC X(01).                      00008500
008600         88  WNO-SPADOC-PRESENT   VALUE 'Y'.                      00008600
008700* PAD TO A ROUND RECORD WIDTH - ROOM FOR A FUTURE TRAILER FIELD   00008700
008800* WITHOUT DISTURBING EVERYTHING DECLARED AHEAD OF IT.             00008800
008900     05  FILLER                   PIC X(08).                      00008900
009000
