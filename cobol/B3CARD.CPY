000100****************************************************************  00000100
000200* B3CARD.CPY                                                      00000200
000300* SPACE SURVEILLANCE SENSOR OBSERVATION - "B3" CARD LAYOUT        00000300
000400* ONE LOGICAL CARD IMAGE, COLUMNS 1-90, LINE SEQUENTIAL.          00000400
000500* COLUMNS 47-73 ARE SHARED BY THREE DIFFERENT SENSOR-TYPE         00000500
000600* LAYOUTS (RANGE-RATE/RATES, OR EARTH-FIXED X/Y/Z POSITION) -     00000600
000700* SEE THE B3-MEAS-ZONE REDEFINES BELOW.  CALLING PROGRAM          00000700
000800* SUPPLIES :TAG: TO GET A PRIVATE SET OF FIELD-NAMES WHEN         00000800
000900* MORE THAN ONE COPY OF THIS RECORD IS NEEDED (SEE B3CONV).       00000900
001000*---------------------------------------------------------------- 00001000
001100* CHANGE LOG                                                      00001100
001200* 1985-04-02  RSH  0231  ORIGINAL CARD LAYOUT PER SENSOR ICD.     00001200
001300* 1986-11-14  RSH  0249  ADDED SITE-TAG/SPADOC-TAG TRAILER COLS.  00001300
001400* 1990-02-20  DWS  0318  SPLIT MEASUREMENT ZONE OUT TO ITS OWN    00001400
001500*                        REDEFINES SO TYPE 8/9 ECF CARDS AND      00001500
001600*                        TYPE 0/3/4 RANGE-RATE CARDS SHARE ONE    00001600
001700*                        COPYBOOK INSTEAD OF TWO.                 00001700
001800* 1999-01-08  DWS  0402  Y2K - OBS-YEAR WINDOWING MOVED TO THE    00001800
001900*                        CALLING PROGRAM; THIS LAYOUT UNCHANGED.  00001900
002000*---------------------------------------------------------------- 00002000
002100 01  :TAG:-CARD-RECORD.                                           00002100
002200* COLUMN 1 - U(NCLASSIFIED)/C(ONFIDENTIAL)/S(ECRET) MARKING ON    00002200
002300* THE CARD ITSELF.  B3CONV VALIDATES THIS AGAINST THE THREE       00002300
002400* LETTERS AND NUMBERS IT FOR THE NORMALIZED RECORD.               00002400
002500     05  :TAG:-CLASSIFICATION     PIC X(01).                      00002500
002600     05  :TAG:-SAT-NUM            PIC 9(05).                      00002600
002700     05  :TAG:-SENSOR-NUM         PIC 9(03).                      00002700
002800* TWO-DIGIT YEAR - WINDOWED BY THE CALLING PROGRAM, NOT HERE      00002800
002900* (SEE THE 1999-01-08 CHANGE LOG ENTRY ABOVE).                    00002900
003000     05  :TAG:-OBS-YY             PIC 9(02).                      00003000
003100     05  :TAG:-OBS-DOY            PIC 9(03).                      00003100
003200     05  :TAG:-OBS-HH             PIC 9(02).                      00003200
003300     05  :TAG:-OBS-MI             PIC 9(02).                      00003300
003400     05  :TAG:-OBS-SS             PIC 9(02).                      00003400
003500     05  :TAG:-OBS-MILLIS         PIC 9(03).                      00003500
003600* ELEVATION/DECLINATION - SIGNED OVERPUNCH, LEAD BYTE CARRIES     00003600
003700* BOTH THE SIGN AND THE LEADING DIGIT (SEE B3CONV 305).           00003700
003800     05  :TAG:-EL-OR-DEC-FLD      PIC X(06).                      00003800
003900     05  :TAG:-EL-OR-DEC-BYTES REDEFINES :TAG:-EL-OR-DEC-FLD.     00003900
004000         10  :TAG:-EL-OR-DEC-SIGN PIC X(01).                      00004000
004100         10  :TAG:-EL-OR-DEC-DIGS PIC X(05).                      00004100
004200     05  FILLER                   PIC X(01).                      00004200
004300     05  :TAG:-AZ-OR-RA-FLD       PIC X(07).                      00004300
004400     05  FILLER                   PIC X(01).                      00004400
004500     05  :TAG:-RANGE-MANT-FLD     PIC X(07).                      00004500
004600     05  :TAG:-RANGE-MANT-BYTES REDEFINES :TAG:-RANGE-MANT-FLD.   00004600
004700         10  :TAG:-RANGE-SIGN     PIC X(01).                      00004700
004800         10  :TAG:-RANGE-DIGS     PIC X(06).                      00004800
004900     05  :TAG:-RANGE-EXP          PIC X(01).                      00004900
005000     05  :TAG:-MEAS-ZONE          PIC X(27).                      00005000
005100*--- TYPE 0, 3, 4 VIEW OF THE SHARED MEASUREMENT ZONE ----------- 00005100
005200     05  :TAG:-MEAS-ZONE-034 REDEFINES :TAG:-MEAS-ZONE.           00005200
005300         10  FILLER               PIC X(01).                      00005300
005400         10  :TAG:-RANGE-RATE-FLD PIC X(07).                      00005400
005500         10  FILLER               PIC X(01).                      00005500
005600         10  :TAG:-EL-RATE-FLD    PIC X(05).                      00005600
005700         10  FILLER               PIC X(01).                      00005700
005800         10  :TAG:-AZ-RATE-FLD    PIC X(05).                      00005800
005900         10  FILLER               PIC X(01).                      00005900
006000         10  :TAG:-RANGE-ACC-FLD  PIC X(05).                      00006000
006100         10  FILLER               PIC X(01).                      00006100
006200*--- TYPE 8, 9 VIEW OF THE SHARED MEASUREMENT ZONE -------------- 00006200
006300     05  :TAG:-MEAS-ZONE-89 REDEFINES :TAG:-MEAS-ZONE.            00006300
006400         10  :TAG:-ECF-X-FLD      PIC X(09).                      00006400
006500         10  :TAG:-ECF-Y-FLD      PIC X(09).                      00006500
006600         10  :TAG:-ECF-Z-FLD      PIC X(09).                      00006600
006700     05  FILLER                   PIC X(01).                      00006700
006800* OBSERVATION TYPE 0-9 DRIVES WHICH VIEW OF MEAS-ZONE ABOVE       00006800
006900* APPLIES AND WHICH B3CONV 5XX WRITER (IF ANY) RUNS.              00006900
007000     05  :TAG:-OBS-TYPE           PIC 9(01).                      00007000
007100* EQUINOX/EPOCH OF THE ANGLE FIELDS - 0=TRUE EQUATOR/EQUINOX OF   00007100
007200* DATE, 1=MEAN OF YEAR, 2=J2000, 3=MEAN OF 1950; SEE B3CONV 200.  00007200
007300     05  :TAG:-EQUINOX-IND        PIC X(01).                      00007300
007400     05  :TAG:-TRACK-POSITION     PIC X(01).                      00007400
007500     05  FILLER                   PIC X(02).                      00007500
007600* SENSOR'S OWN AUTO-TRACK STATUS BYTE - CARRIED THROUGH, NOT      00007600
007700* INTERPRETED BY THIS PROGRAM.                                    00007700
007800     05  :TAG:-ASTAT              PIC X(01).                      00007800
007900     05  :TAG:-SITE-TAG           PIC X(04).                      00007900
008000     05  FILLER                   PIC X(01).                      00008000
008100     05  :TAG:-SPADOC-TAG         PIC X(05).                      00008100
