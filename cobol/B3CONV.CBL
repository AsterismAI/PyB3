000100****************************************************************  00000100
000200* SPACE SURVEILLANCE DIVISION - BATCH PROCESSING BRANCH           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  B3CONV                                                00000500
000600*                                                                 00000600
000700* READS A SEQUENTIAL DECK OF "B3" SENSOR OBSERVATION CARDS,       00000700
000800* DECODES EACH CARD'S SIGNED-OVERPUNCH MEASUREMENT FIELDS TO      00000800
000900* ENGINEERING UNITS, RE-ENCODES A CLEAN REGENERATED CARD DECK,    00000900
001000* AND PRODUCES AN END-OF-JOB CONTROL TOTALS REPORT.               00001000
001100*                                                                 00001100
001200* CARD TYPES 1-6 AND 9 ARE REGENERATED.  CARD TYPES 0, 7 AND 8    00001200
001300* HAVE NO OUTPUT CARD FORMAT DEFINED FOR THIS SENSOR NETWORK AND  00001300
001400* ARE COUNTED AS REJECTS; THE ORIGINAL CARD IMAGE IS ECHOED TO    00001400
001500* THE OUTPUT DECK UNCHANGED SO NO OBSERVATION IS LOST.            00001500
001600****************************************************************  00001600
001700*                                                                 00001700
001800* CHANGE LOG                                                      00001800
001900* 1988-06-11  RSH  0260  ORIGINAL - REGENERATE TYPE 1-4 CARDS     00001900
002000*                        FOR THE NORAD FEED ONLY.                 00002000
002100* 1989-10-03  RSH  0277  ADDED TYPE 6 (RANGE ONLY) CARDS.         00002100
002200* 1991-05-22  DWS  0330  ADDED TYPE 5 AND TYPE 9 CARDS (RIGHT     00002200
002300*                        ASCENSION/DECLINATION SENSORS) AND THE   00002300
002400*                        EARTH-FIXED X/Y/Z DECODE FOR TYPE 9.     00002400
002500* 1993-02-14  DWS  0347  DS50UTC NOW CARRIES 9 DECIMAL PLACES -   00002500
002600*                        OLD 5-PLACE FIELD WAS LOSING PRECISION   00002600
002700*                        ON THE ORBIT DETERMINATION RUNS.         00002700
002800* 1995-08-30  PTK  0361  ADDED PER-OBSERVATION-TYPE BREAKDOWN TO  00002800
002900*                        THE END-OF-JOB REPORT (RPTOUT).          00002900
003000* 1997-01-17  PTK  0374  REJECTED CARDS (TYPE 0/7/8) NOW ECHOED   00003000
003100*                        TO B3OUT INSTEAD OF BEING DROPPED - OD   00003100
003200*                        BRANCH WANTS A FULL AUDIT TRAIL.         00003200
003300* 1998-11-09  DWS  0398  Y2K - OBS-YY WINDOWING ADDED (YY < 50    00003300
003400*                        MEANS 20YY, ELSE 19YY).  PRIOR RELEASES  00003400
003500*                        ASSUMED 19YY FOR EVERY CARD.             00003500
003600* 1999-03-25  DWS  0403  Y2K FOLLOW-UP - DS50UTC JULIAN DAY CALC  00003600
003700*                        VERIFIED OK PAST 2000 WITH NO CHANGE.    00003700
003800* 2001-09-19  PTK  0418  RANGE MANTISSA/EXPONENT ENCODE REWORKED  00003800
003900*                        TO MATCH THE REVISED SENSOR ICD (WAS     00003900
004000*                        TRUNCATING THE WRONG END OF THE FIELD).  00004000
004100* 2002-03-04  RSH  0427  B3OUT RECORD TRIMMED TO THE TRUE 76-BYTE 00004100
004200*                        CARD IMAGE (WAS WRITING THE FULL 90-BYTE 00004200
004300*                        LAYOUT, TRAILER AND ALL); CLASSIFICATION 00004300
004400*                        NOW ALSO CARRIED NUMERIC (U/C/S -> 1/2/3)00004400
004500*                        IN THE NORMALIZED RECORD FOR THE OD      00004500
004600*                        BRANCH'S DOWNSTREAM EXTRACT.             00004600
004700* 2002-03-18  PTK  0430  OD BRANCH AUDIT OF THIS PROGRAM TURNED   00004700
004800*                        UP THREE ITEMS, ALL FIXED THIS RELEASE:  00004800
004900*                        (1) THE END-OF-JOB REPORT'S TITLE,       00004900
005000*                        CAPTIONS AND COUNT FIELD WIDTH DID NOT   00005000
005100*                        MATCH THE PUBLISHED REPORT MOCKUP BYTE   00005100
005200*                        FOR BYTE (SEE B3RPT CHANGE LOG); (2) THE 00005200
005300*                        EQUINOX CODE WAS BEING COPIED STRAIGHT   00005300
005400*                        THROUGH WITH NO VALIDATION AND THE       00005400
005500*                        REGENERATED CARD'S EQUINOX BYTE WAS      00005500
005600*                        HARDCODED TO '0' REGARDLESS OF THE INPUT 00005600
005700*                        CARD - EQUINOX IS NOW DECODED TO A NAMED 00005700
005800*                        88-LEVEL WITH AN EXPLICIT UNKNOWN CASE   00005800
005900*                        AND THE OUTPUT BYTE IS ECHOED FROM THE   00005900
006000*                        CARD; (3) THE TYPE 0/7/8 "NO WRITER"     00006000
006100*                        REJECT RULE WAS RELYING ON AN EVALUATE   00006100
006200*                        WHEN-OTHER FALLTHROUGH INSTEAD OF BEING  00006200
006300*                        TESTED DIRECTLY - NOW DRIVEN OFF THE     00006300
006400*                        WNO-TYPE-REJECT CONDITION-NAME.          00006400
006500****************************************************************  00006500
006600 IDENTIFICATION DIVISION.                                         00006600
006700******************************************************************00006700
006800 PROGRAM-ID.  B3CONV.                                             00006800
006900 AUTHOR. R S HARMON.                                              00006900
007000 INSTALLATION. SPACE SURVEILLANCE DIVISION.                       00007000
007100 DATE-WRITTEN. 06/11/88.                                          00007100
007200 DATE-COMPILED. 06/11/88.                                         00007200
007300 SECURITY. NON-CONFIDENTIAL.                                      00007300
007400*   (C)                                                           00007400
007500
007600 ENVIRONMENT DIVISION.                                            00007600
007700 CONFIGURATION SECTION.                                           00007700
007800 SOURCE-COMPUTER. IBM-370.                                        00007800
007900 OBJECT-COMPUTER. IBM-370.                                        00007900
008000 SPECIAL-NAMES.                                                   00008000
008100     C01 IS TOP-OF-FORM                                           00008100
008200     CLASS OBS-NUMERIC-CLASS IS '0' THRU '9'.                     00008200
008300
008400 INPUT-OUTPUT SECTION.                                            00008400
008500 FILE-CONTROL.                                                    00008500
008600*                                                                 00008600
008700* B3IN  - THE INCOMING CARD DECK, ARRIVAL ORDER, ONE CARD IMAGE   00008700
008800*         PER LINE.  NO SORT KEY - THE SENSOR FEED IS TAKEN AS    00008800
008900*         IT COMES OFF THE CIRCUIT.                               00008900
009000     SELECT B3IN-FILE   ASSIGN TO B3IN                            00009000
009100            ORGANIZATION IS LINE SEQUENTIAL                       00009100
009200            ACCESS MODE  IS SEQUENTIAL                            00009200
009300            FILE STATUS  IS WS-B3IN-STATUS.                       00009300
009400*                                                                 00009400
009500* B3OUT - THE REGENERATED DECK.  WRITABLE TYPES GET A FRESH       00009500
009600*         RE-ENCODED CARD; REJECTED TYPES GET THEIR ORIGINAL      00009600
009700*         CARD IMAGE ECHOED BACK UNCHANGED (SEE 405-REJECT-CARD). 00009700
009800     SELECT B3OUT-FILE  ASSIGN TO B3OUT                           00009800
009900            ORGANIZATION IS LINE SEQUENTIAL                       00009900
010000            ACCESS MODE  IS SEQUENTIAL                            00010000
010100            FILE STATUS  IS WS-B3OUT-STATUS.                      00010100
010200*                                                                 00010200
010300* RPTOUT - THE END-OF-JOB CONTROL TOTALS REPORT, PRINTER-STYLE    00010300
010400*          LINE SEQUENTIAL OUTPUT (SEE THE 800/850/860 SERIES).   00010400
010500     SELECT RPTOUT-FILE ASSIGN TO RPTOUT                          00010500
010600            ORGANIZATION IS LINE SEQUENTIAL                       00010600
010700            ACCESS MODE  IS SEQUENTIAL                            00010700
010800            FILE STATUS  IS WS-RPTOUT-STATUS.                     00010800
010900
011000****************************************************************  00011000
011100 DATA DIVISION.                                                   00011100
011200 FILE SECTION.                                                    00011200
011300
011400* B3IN-FILE USES THE SHOP'S B3CARD LAYOUT, QUALIFIED B3IN- BY     00011400
011500* THE REPLACING BELOW, SO THE PARSE STEP SEES EVERY COLUMN OF     00011500
011600* THE INCOMING CARD BY NAME RATHER THAN COUNTING COLUMNS.         00011600
011700 FD  B3IN-FILE                                                    00011700
011800     RECORDING MODE IS F.                                         00011800
011900 COPY B3CARD REPLACING ==:TAG:== BY ==B3IN==.                     00011900
012000
012100* B3OUT-FILE-REC IS THE TRUE 76-BYTE CARD IMAGE - NOT THE FULL    00012100
012200* B3CARD LAYOUT, WHICH CARRIES FIELDS (TRACK-POSITION, ASTAT,     00012200
012300* SITE/SPADOC TAGS) THAT THE REGENERATED CARD DOES NOT CARRY.     00012300
012400 FD  B3OUT-FILE                                                   00012400
012500     RECORDING MODE IS F.                                         00012500
012600 01  B3OUT-FILE-REC                PIC X(76).                     00012600
012700
012800* RPT-OUT-REC IS A PLAIN 80-BYTE PRINT LINE.  SEE B3RPT FOR THE   00012800
012900* REDEFINED TITLE/TOTAL/TYPE-COUNT LINE LAYOUTS MOVED INTO IT.    00012900
013000 FD  RPTOUT-FILE                                                  00013000
013100     RECORDING MODE IS F.                                         00013100
013200 01  RPT-OUT-REC                 PIC X(80).                       00013200
013300
013400****************************************************************  00013400
013500 WORKING-STORAGE SECTION.                                         00013500
013600****************************************************************  00013600
013700*                                                                 00013700
013800 01  SYSTEM-DATE-AND-TIME.                                        00013800
013900     05  CURRENT-DATE.                                            00013900
014000         10  CURRENT-YEAR         PIC 9(02).                      00014000
014100         10  CURRENT-MONTH        PIC 9(02).                      00014100
014200         10  CURRENT-DAY          PIC 9(02).                      00014200
014300     05  CURRENT-TIME.                                            00014300
014400         10  CURRENT-HOUR         PIC 9(02).                      00014400
014500         10  CURRENT-MINUTE       PIC 9(02).                      00014500
014600         10  CURRENT-SECOND       PIC 9(02).                      00014600
014700         10  CURRENT-HNDSEC       PIC 9(02).                      00014700
014800*                                                                 00014800
014900* STANDARD 2-BYTE FILE STATUS CODE PER FILE, EACH WITH ITS OWN    00014900
015000* "OK" CONDITION-NAME SO THE 7XX PARAGRAPHS CAN TEST IT PLAINLY.  00015000
015100 01  WS-FILE-STATUS-CODES.                                        00015100
015200     05  WS-B3IN-STATUS           PIC X(02) VALUE SPACES.         00015200
015300         88  WS-B3IN-OK           VALUE '00'.                     00015300
015400     05  WS-B3OUT-STATUS          PIC X(02) VALUE SPACES.         00015400
015500         88  WS-B3OUT-OK          VALUE '00'.                     00015500
015600     05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.         00015600
015700         88  WS-RPTOUT-OK         VALUE '00'.                     00015700
015800*                                                                 00015800
015900* WS-CARD-REJECTED-SW IS RESET AT THE TOP OF EACH CARD AND SET    00015900
016000* BY 405-REJECT-CARD; 100-PROCESS-CARD TESTS IT ONCE THE CARD IS  00016000
016100* FULLY HANDLED TO DECIDE WHICH CONTROL TOTAL TO BUMP.            00016100
016200 01  WS-SWITCHES.                                                 00016200
016300     05  WS-B3IN-EOF-SW           PIC X(01) VALUE 'N'.            00016300
016400         88  WS-B3IN-EOF-REACHED  VALUE 'Y'.                      00016400
016500     05  WS-CARD-REJECTED-SW      PIC X(01) VALUE 'N'.            00016500
016600         88  WS-CARD-REJECTED     VALUE 'Y'.                      00016600
016700*                                                                 00016700
016800* END-OF-JOB TOTALS PRINTED BY THE 850/860 SERIES.  READ MUST     00016800
016900* ALWAYS EQUAL WRITTEN + REJECTED - THAT IDENTITY IS THE FIRST    00016900
017000* THING OD BRANCH CHECKS WHEN THEY GET THE REPORT.                00017000
017100 01  WS-CONTROL-TOTALS.                                           00017100
017200     05  WS-READ-COUNT            PIC S9(07) COMP-3 VALUE +0.     00017200
017300     05  WS-WRITTEN-COUNT         PIC S9(07) COMP-3 VALUE +0.     00017300
017400     05  WS-REJECT-COUNT          PIC S9(07) COMP-3 VALUE +0.     00017400
017500* ONE COUNTER PER OBSERVATION TYPE 0-9, SUBSCRIPT = TYPE + 1.     00017500
017600     05  WS-TYPE-COUNTS           COMP-3 VALUE +0                 00017600
017700                                   OCCURS 10 TIMES                00017700
017800                                   PIC S9(07).                    00017800
017900*                                                                 00017900
018000* STANDALONE SCRATCH ITEMS FOR THE 860 TYPE-COUNT LOOP - KEPT     00018000
018100* AS 77-LEVELS THE WAY THE SHOP HAS ALWAYS CARRIED A LOOP         00018100
018200* SUBSCRIPT, RATHER THAN BURYING THEM IN A GROUP.                 00018200
018300 77  WS-TYPE-INDEX                PIC 9(02) COMP-3.               00018300
018400 77  WS-RPT-TYPE-DIGIT-TEMP       PIC 9(01) COMP-3.               00018400
018500*                                                                 00018500
018600* NORMALIZED OBSERVATION WORKING RECORD - PARSE TO ENCODE.        00018600
018700 COPY B3NORM.                                                     00018700
018800*                                                                 00018800
018900* OUTBOUND CARD IS ASSEMBLED HERE AT THE FULL B3 CARD LAYOUT      00018900
019000* (90 BYTES) SO THE 5XX WRITER PARAGRAPHS CAN ADDRESS IT THE      00019000
019100* SAME WAY THE INBOUND CARD IS ADDRESSED.  B3OUT ITSELF IS A      00019100
019200* FIXED 76-BYTE FILE (NO SITE/TRACK/SPADOC TRAILER ON THE         00019200
019300* REGENERATED DECK) SO ONLY THE LEADING 76 BYTES GET WRITTEN -    00019300
019400* SEE 735-WRITE-B3OUT-FILE.                                       00019400
019500 COPY B3CARD REPLACING ==:TAG:== BY ==B3OUT==.                    00019500
019600*                                                                 00019600
019700* END-OF-JOB REPORT LINE LAYOUTS.                                 00019700
019800 COPY B3RPT.                                                      00019800
019900*                                                                 00019900
020000* YEAR-WINDOWING AND JULIAN DAY SCRATCH FOR THE 220/250 SERIES -  00020000
020100* SEE THOSE PARAGRAPHS FOR THE DS50UTC DERIVATION ITSELF.         00020100
020200 01  WS-DATE-WORK.                                                00020200
020300     05  WS-MILLIS-VAL            PIC 9(03) COMP-3.               00020300
020400     05  WS-Y                     PIC S9(05) COMP-3.              00020400
020500     05  WS-JDN-JAN1              PIC S9(07) COMP-3.              00020500
020600     05  WS-JDN-OBS               PIC S9(07) COMP-3.              00020600
020700     05  WS-SEC-OF-DAY            PIC S9(05) COMP-3.              00020700
020800     05  WS-FRACTION-OF-DAY       PIC S9(01)V9(11) COMP-3.        00020800
020900     05  WS-YY2-OUT               PIC 9(02) COMP-3.               00020900
021000     05  WS-MILLIS-OUT            PIC 9(03) COMP-3.               00021000
021100*                                                                 00021100
021200* SHARED SIGNED-OVERPUNCH DECODE WORK AREA - "CHARMAP" FIELDS.    00021200
021300* THE LEADING BYTE OF AN OVERPUNCHED FIELD CARRIES BOTH THE SIGN  00021300
021400* AND THE FIRST DIGIT: '-' OR 'J' THRU 'R' MEANS NEGATIVE, WITH   00021400
021500* 'J'=1 ... 'R'=9 AND '-'=0; ANY OTHER CHARACTER IS A PLAIN       00021500
021600* POSITIVE DIGIT.  WS-OP-MAGNITUDE-N REDEFINES THE CORRECTED      00021600
021700* DIGIT STRING SO THE WHOLE FIELD CAN BE TREATED AS ONE NUMBER.   00021700
021800 01  WS-OVERPUNCH-WORK.                                           00021800
021900     05  WS-OP-RAW                PIC X(07).                      00021900
022000     05  WS-OP-WIDTH              PIC 9(01) COMP-3.               00022000
022100     05  WS-OP-RIGHT-DIGITS       PIC 9(01) COMP-3.               00022100
022200     05  WS-OP-LEAD-CHAR          PIC X(01).                      00022200
022300     05  WS-OP-NEG-SW             PIC X(01).                      00022300
022400         88  WS-OP-NEGATIVE       VALUE 'Y'.                      00022400
022500     05  WS-OP-LEAD-DIGIT         PIC 9(01) COMP-3.               00022500
022600     05  WS-OP-MAGNITUDE-X.                                       00022600
022700         10  WS-OP-MAG-D1         PIC 9(01).                      00022700
022800         10  WS-OP-MAG-REST       PIC X(06).                      00022800
022900     05  WS-OP-MAGNITUDE-N REDEFINES WS-OP-MAGNITUDE-X            00022900
023000                                  PIC 9(07).                      00023000
023100     05  WS-OP-MAGNITUDE-INT      PIC 9(07) COMP-3.               00023100
023200     05  WS-OP-SIGNED-VALUE       PIC S9(07)V9(09) COMP-3.        00023200
023300* AZIMUTH/RIGHT-ASCENSION DECODE SCRATCH - 312 USES THE DEGREES   00023300
023400* FORM, 313 USES THE HH/MM/SS.S FORM (TYPE 5/9 RA SENSORS).       00023400
023500 01  WS-AZ-DECODE-WORK.                                           00023500
023600     05  WS-AZ-RAW-N              PIC 9(07) COMP-3.               00023600
023700     05  WS-RA-HH-IN              PIC 9(02) COMP-3.               00023700
023800     05  WS-RA-MM-IN              PIC 9(02) COMP-3.               00023800
023900     05  WS-RA-SEC-WHOLE-IN       PIC 9(02) COMP-3.               00023900
024000     05  WS-RA-SEC-TENTH-IN       PIC 9(01) COMP-3.               00024000
024100     05  WS-RA-SSS-IN             PIC 9(02)V9(01) COMP-3.         00024100
024200*                                                                 00024200
024300* RANGE MANTISSA/EXPONENT DECODE SCRATCH (314) - THE CARD CARRIES 00024300
024400* A FLOATING-POINT-STYLE MANTISSA AND A SINGLE EXPONENT DIGIT.    00024400
024500 01  WS-RANGE-DECODE-WORK.                                        00024500
024600     05  WS-RNG-MANT-N            PIC 9(07) COMP-3.               00024600
024700     05  WS-RNG-MANT-VAL          PIC 9(02)V9(05) COMP-3.         00024700
024800     05  WS-RNG-EXP-IN            PIC 9(01) COMP-3.               00024800
024900*                                                                 00024900
025000* EARTH-FIXED X/Y/Z DECODE SCRATCH (319) - TYPE 8/9 ONLY.         00025000
025100 01  WS-ECF-DECODE-WORK.                                          00025100
025200     05  WS-ECF-DEC-MAG           PIC 9(08) COMP-3.               00025200
025300*                                                                 00025300
025400* SHARED SIGNED-OVERPUNCH ENCODE WORK AREA - INVERSE OF THE       00025400
025500* DECODE ABOVE.  ONE ENCODER HANDLES EACH FIELD WIDTH THAT        00025500
025600* ACTUALLY OCCURS ON THE CARD (5, 6, OR 7 BYTES).                 00025600
025700 01  WS-ENCODE-WORK.                                              00025700
025800     05  WS-ENC-SOURCE-VAL        PIC S9(07)V9(09) COMP-3.        00025800
025900     05  WS-ENC-ABS-VAL           PIC S9(07)V9(09) COMP-3.        00025900
026000     05  WS-ENC-FRAC-PART         PIC S9(07)V9(09) COMP-3.        00026000
026100     05  WS-ENC-INT-PART-1        PIC 9(01) COMP-3.               00026100
026200     05  WS-ENC-INT-PART-2        PIC 9(02) COMP-3.               00026200
026300     05  WS-ENC-INT-PART-3        PIC 9(03) COMP-3.               00026300
026400     05  WS-ENC-FRAC-4            PIC 9(04) COMP-3.               00026400
026500     05  WS-ENC-FRAC-5            PIC 9(05) COMP-3.               00026500
026600     05  WS-ENC-LEAD-DIGIT        PIC 9(01) COMP-3.               00026600
026700     05  WS-ENC-TRAIL-DIGIT       PIC 9(01) COMP-3.               00026700
026800     05  WS-ENC-LEAD-CHAR         PIC X(01).                      00026800
026900     05  WS-ENC-NEG-SW            PIC X(01).                      00026900
027000         88  WS-ENC-NEGATIVE      VALUE 'Y'.                      00027000
027100     05  WS-ENC-RESULT5           PIC X(05).                      00027100
027200     05  WS-ENC-RESULT6           PIC X(06).                      00027200
027300     05  WS-ENC-RESULT7           PIC X(07).                      00027300
027400*                                                                 00027400
027500* RIGHT ASCENSION HHMMSSS ENCODE WORK AREA (TYPE 5/9 CARDS).      00027500
027600* WS-RA-DEG COMES IN FROM WNO-AZ-OR-RA; 625-NORM-RA-DEGREES       00027600
027700* WRAPS IT INTO [0,360) BEFORE THE HOUR/MINUTE/SECOND SPLIT.      00027700
027800 01  WS-RA-ENCODE-WORK.                                           00027800
027900     05  WS-RA-DEG                PIC S9(03)V9(04) COMP-3.        00027900
028000     05  WS-RA-HOURS              PIC 9(02) COMP-3.               00028000
028100     05  WS-RA-REM1               PIC 9(02)V9(04) COMP-3.         00028100
028200     05  WS-RA-MINUTES            PIC 9(02) COMP-3.               00028200
028300     05  WS-RA-REM2               PIC 9(01)V9(04) COMP-3.         00028300
028400     05  WS-RA-SECONDS-RAW        PIC 9(02)V9(04) COMP-3.         00028400
028500* ROUNDED TO TENTHS BEFORE THE 60-SECOND/60-MINUTE CARRY CHECK    00028500
028600* IN 620, SO A VALUE LIKE 59.97 CARRIES CLEAN TO :00 NOT :60.     00028600
028700     05  WS-RA-SECONDS-R          PIC 9(02)V9(01) COMP-3.         00028700
028800     05  WS-RA-SECONDS-DISP       PIC 9(02)V9(01).                00028800
028900     05  WS-RA-SSS REDEFINES WS-RA-SECONDS-DISP                   00028900
029000                                  PIC X(03).                      00029000
029100     05  WS-RA-OUT                PIC X(07).                      00029100
029200*                                                                 00029200
029300* RANGE MANTISSA/EXPONENT ENCODE WORK AREA (TYPE 2/3/4/6 CARDS).  00029300
029400* WS-RNG-REJECTED IS SET BY 640 WHEN THE SOURCE VALUE FALLS       00029400
029500* OUTSIDE THE 7-DIGIT MANTISSA'S REPRESENTABLE WINDOW.            00029500
029600 01  WS-RANGE-ENCODE-WORK.                                        00029600
029700     05  WS-RNG-SOURCE            PIC S9(07)V9(05) COMP-3.        00029700
029800     05  WS-RNG-REJECT-SW         PIC X(01).                      00029800
029900         88  WS-RNG-REJECTED      VALUE 'Y'.                      00029900
030000     05  WS-RNG-EXP-DIGIT         PIC 9(01).                      00030000
030100     05  WS-RNG-INT-DIGIT-COUNT   PIC 9(01) COMP-3.               00030100
030200* WS-RNG-START IS THE SUBSTRING OFFSET INTO WS-RNG-DIGITS12 -     00030200
030300* THE WIDER THE WHOLE-NUMBER PART, THE FEWER FRACTION DIGITS      00030300
030400* SURVIVE INTO THE 7-BYTE MANTISSA WINDOW.                        00030400
030500     05  WS-RNG-START             PIC 9(02) COMP-3.               00030500
030600     05  WS-RNG-INT7              PIC 9(07) COMP-3.               00030600
030700     05  WS-RNG-FRACVAL           PIC 9(05) COMP-3.               00030700
030800     05  WS-RNG-DIGITS12.                                         00030800
030900         10  WS-RNG-DIGITS-INT    PIC X(07).                      00030900
031000         10  WS-RNG-DIGITS-FRAC   PIC X(05).                      00031000
031100     05  WS-RNG-MANTISSA          PIC X(07).                      00031100
031200*                                                                 00031200
031300* EARTH-FIXED X/Y/Z FORTRAN 9.3 ENCODE WORK AREA (TYPE 9 CARDS).  00031300
031400* THE CARD BYTE LAYOUT FOR EACH AXIS IS SIGN + 5 LOW-ORDER        00031400
031500* INTEGER DIGITS + 3 FRACTION DIGITS - SEE 660 FOR THE ASSEMBLY.  00031500
031600 01  WS-ECF-ENCODE-WORK.                                          00031600
031700     05  WS-ECF-SOURCE-VAL        PIC S9(06)V9(03) COMP-3.        00031700
031800     05  WS-ECF-ABS-VAL           PIC S9(06)V9(03) COMP-3.        00031800
031900     05  WS-ECF-INT6              PIC 9(06) COMP-3.               00031900
032000     05  WS-ECF-INT6-X            PIC 9(06).                      00032000
032100     05  WS-ECF-FRAC3             PIC 9(03) COMP-3.               00032100
032200     05  WS-ECF-RESULT            PIC X(09).                      00032200
032300*                                                                 00032300
032400****************************************************************  00032400
032500 PROCEDURE DIVISION.                                              00032500
032600****************************************************************  00032600
032700*                                                                 00032700
032800* 000-MAIN IS THE WHOLE JOB: OPEN, PRIME THE REPORT TITLE, PULL   00032800
032900* THE FIRST CARD, DRIVE 100-PROCESS-CARD UNTIL EOF, PRINT THE     00032900
033000* TOTALS AND CLOSE OUT.  NOTHING BELOW THIS PARAGRAPH IS CALLED   00033000
033100* EXCEPT VIA PERFORM FROM SOMEWHERE UNDER THIS CHAIN.             00033100
033200 000-MAIN.                                                        00033200
033300     ACCEPT CURRENT-DATE FROM DATE.                               00033300
033400     ACCEPT CURRENT-TIME FROM TIME.                               00033400
033500     DISPLAY 'B3CONV STARTED DATE = ' CURRENT-MONTH '/'           00033500
033600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.         00033600
033700     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00033700
033800             CURRENT-MINUTE ':' CURRENT-SECOND.                   00033800
033900
034000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00034000
034100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00034100
034200
034300     PERFORM 730-READ-B3IN-FILE THRU 730-EXIT.                    00034300
034400     PERFORM 100-PROCESS-CARD THRU 100-EXIT                       00034400
034500             UNTIL WS-B3IN-EOF-REACHED.                           00034500
034600
034700     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00034700
034800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00034800
034900
035000     GOBACK.                                                      00035000
035100*                                                                 00035100
035200*---------------------------------------------------------------- 00035200
035300* 100 SERIES - PER-CARD DRIVER.                                   00035300
035400*---------------------------------------------------------------- 00035400
035500* PARSE, DATE-RESOLVE, DS50UTC, DECODE, THEN BUILD-OUTPUT-CARD -  00035500
035600* 400-BUILD-OUTPUT-CARD IS WHAT ACTUALLY SETS WS-CARD-REJECTED-SW 00035600
035700* (VIA 405-REJECT-CARD) WHEN THE TYPE HAS NO WRITER, SO THE       00035700
035800* REJECT TEST BELOW HAS TO COME AFTER IT, NOT BEFORE.             00035800
035900 100-PROCESS-CARD.                                                00035900
036000     MOVE 'N' TO WS-CARD-REJECTED-SW.                             00036000
036100     PERFORM 200-PARSE-COMMON-FIELDS THRU 200-EXIT.               00036100
036200     PERFORM 220-RESOLVE-OBS-DATE THRU 220-EXIT.                  00036200
036300     PERFORM 250-COMPUTE-DS50UTC THRU 250-EXIT.                   00036300
036400     PERFORM 300-DECODE-MEASUREMENTS THRU 300-EXIT.               00036400
036500     PERFORM 400-BUILD-OUTPUT-CARD THRU 400-EXIT.                 00036500
036600* A REJECTED CARD STILL GOES TO B3OUT - JUST AS THE UNTOUCHED     00036600
036700* ORIGINAL IMAGE, NOT THE RE-ENCODED ONE - SO THE OD BRANCH'S     00036700
036800* AUDIT TRAIL ACCOUNTS FOR EVERY CARD THAT CAME IN THE DOOR.      00036800
036900     IF WS-CARD-REJECTED                                          00036900
037000         MOVE B3IN-CARD-RECORD TO B3OUT-CARD-RECORD               00037000
037100         ADD 1 TO WS-REJECT-COUNT                                 00037100
037200     ELSE                                                         00037200
037300         ADD 1 TO WS-WRITTEN-COUNT                                00037300
037400     END-IF.                                                      00037400
037500     PERFORM 735-WRITE-B3OUT-FILE THRU 735-EXIT.                  00037500
037600     PERFORM 450-TALLY-TOTALS THRU 450-EXIT.                      00037600
037700     PERFORM 730-READ-B3IN-FILE THRU 730-EXIT.                    00037700
037800 100-EXIT.                                                        00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100*---------------------------------------------------------------- 00038100
038200* 200 SERIES - PARSE THE CARD COLUMNS THAT ARE THE SAME ON        00038200
038300* EVERY OBSERVATION TYPE.                                         00038300
038400*---------------------------------------------------------------- 00038400
038500 200-PARSE-COMMON-FIELDS.                                         00038500
038600     MOVE B3IN-SAT-NUM      TO WNO-SAT-NUM.                       00038600
038700     MOVE B3IN-SENSOR-NUM   TO WNO-SENSOR-NUM.                    00038700
038800     MOVE B3IN-CLASSIFICATION TO WNO-CLASS-CODE.                  00038800
038900* WNO-CLASS-VALID (88 ON WNO-CLASS-CODE) IS THE ONLY PLACE THE    00038900
039000* U/C/S LIST IS SPELLED OUT - KEEP THE EVALUATE'S WHEN CLAUSES    00039000
039100* IN STEP WITH IT IF THE ICD EVER ADDS A CLASSIFICATION LETTER.   00039100
039200     IF WNO-CLASS-VALID                                           00039200
039300         EVALUATE WNO-CLASS-CODE                                  00039300
039400             WHEN 'U'   MOVE 1 TO WNO-CLASS-NUM                   00039400
039500             WHEN 'C'   MOVE 2 TO WNO-CLASS-NUM                   00039500
039600             WHEN 'S'   MOVE 3 TO WNO-CLASS-NUM                   00039600
039700         END-EVALUATE                                             00039700
039800     ELSE                                                         00039800
039900         MOVE 0 TO WNO-CLASS-NUM                                  00039900
040000     END-IF.                                                      00040000
040100     IF B3IN-OBS-TYPE IS OBS-NUMERIC-CLASS                        00040100
040200         MOVE B3IN-OBS-TYPE TO WNO-OBS-TYPE                       00040200
040300     ELSE                                                         00040300
040400* GARBLED TYPE DIGIT ON THE CARD - FORCE IT INTO THE REJECT       00040400
040500* BUCKET (TYPE 0) RATHER THAN LET A NON-DIGIT RIDE THROUGH.       00040500
040600         MOVE 0 TO WNO-OBS-TYPE                                   00040600
040700     END-IF.                                                      00040700
040800     MOVE B3IN-EQUINOX-IND  TO WNO-EQUINOX-CODE.                  00040800
040900* EQUINOX: PER COL 76 MAPPING IN THE B3CARD ICD NOTES - ANY       00040900
041000* VALUE OUTSIDE THE FOUR KNOWN CODES COMES THROUGH AS UNKNOWN     00041000
041100* RATHER THAN BEING SILENTLY TAKEN FOR TEME.                      00041100
041200     EVALUATE TRUE                                                00041200
041300         WHEN WNO-EQUINOX-TEME  MOVE 'TEME' TO WNO-EQUINOX-TEXT   00041300
041400         WHEN WNO-EQUINOX-YEAR  MOVE 'YEAR' TO WNO-EQUINOX-TEXT   00041400
041500         WHEN WNO-EQUINOX-J2K   MOVE 'J2K ' TO WNO-EQUINOX-TEXT   00041500
041600         WHEN WNO-EQUINOX-1950  MOVE '1950' TO WNO-EQUINOX-TEXT   00041600
041700         WHEN OTHER             MOVE 'UNK ' TO WNO-EQUINOX-TEXT   00041700
041800     END-EVALUATE.                                                00041800
041900     MOVE B3IN-OBS-DOY      TO WNO-OBS-DOY.                       00041900
042000     MOVE B3IN-OBS-HH       TO WNO-OBS-HH.                        00042000
042100     MOVE B3IN-OBS-MI       TO WNO-OBS-MI.                        00042100
042200     MOVE B3IN-OBS-SS       TO WNO-OBS-SS.                        00042200
042300
042400* THE TRAILER FIELDS (TRACK, ASTAT, SITE, SPADOC) ARE OPTIONAL ON 00042400
042500* THE CARD - EACH ONE GETS ITS OWN PRESENT-SW RATHER THAN TESTING 00042500
042600* SPACES AGAIN LATER, SINCE SPACE-FILLED IS A VALID TRACK VALUE   00042600
042700* ON SOME OLDER DECKS AND WE DO NOT WANT TO MISTAKE IT FOR ABSENT.00042700
042800     MOVE 'N' TO WNO-TRACK-PRESENT-SW.                            00042800
042900     IF B3IN-TRACK-POSITION NOT = SPACE                           00042900
043000         MOVE B3IN-TRACK-POSITION TO WNO-TRACK-POSITION           00043000
043100         MOVE 'Y' TO WNO-TRACK-PRESENT-SW                         00043100
043200     END-IF.                                                      00043200
043300
043400* ASTAT IS THE SENSOR'S OWN AUTO-TRACK STATUS BYTE - CARRIED      00043400
043500* THROUGH UNINTERPRETED, NOT ONE OF OUR CLASSIFICATION CODES.     00043500
043600     MOVE 'N' TO WNO-ASTAT-PRESENT-SW.                            00043600
043700     IF B3IN-ASTAT NOT = SPACE                                    00043700
043800         MOVE B3IN-ASTAT TO WNO-ASTAT                             00043800
043900         MOVE 'Y' TO WNO-ASTAT-PRESENT-SW                         00043900
044000     END-IF.                                                      00044000
044100
044200* SITE AND SPADOC TAGS ARE BOTH NUMERIC-ONLY ON A GOOD CARD - A   00044200
044300* NON-NUMERIC VALUE IN EITHER COLUMN IS TREATED THE SAME AS AN    00044300
044400* ABSENT TAG RATHER THAN MOVED FORWARD AND LEFT TO BLOW UP A      00044400
044500* LATER NUMERIC COMPARE DOWNSTREAM OF THIS PROGRAM.               00044500
044600     MOVE 'N' TO WNO-SITE-PRESENT-SW.                             00044600
044700     IF B3IN-SITE-TAG NOT = SPACES AND B3IN-SITE-TAG NUMERIC      00044700
044800         MOVE B3IN-SITE-TAG TO WNO-SITE-TAG                       00044800
044900         MOVE 'Y' TO WNO-SITE-PRESENT-SW                          00044900
045000     END-IF.                                                      00045000
045100
045200     MOVE 'N' TO WNO-SPADOC-PRESENT-SW.                           00045200
045300     IF B3IN-SPADOC-TAG NOT = SPACES AND B3IN-SPADOC-TAG NUMERIC  00045300
045400         MOVE B3IN-SPADOC-TAG TO WNO-SPADOC-TAG                   00045400
045500         MOVE 'Y' TO WNO-SPADOC-PRESENT-SW                        00045500
045600     END-IF.                                                      00045600
045700 200-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000*---------------------------------------------------------------- 00046000
046100* 220/250 SERIES - YEAR WINDOWING, MILLISECOND EXPANSION, AND     00046100
046200* THE DS50UTC EPOCH CALCULATION (DAYS SINCE 1949-12-31 00Z).      00046200
046300*---------------------------------------------------------------- 00046300
046400* Y2K WINDOW (REQUEST 0398) - A 2-DIGIT YEAR UNDER 50 IS TAKEN AS 00046400
046500* 20YY, 50 AND UP AS 19YY.  THE SENSOR NETWORK DOES NOT EXPECT    00046500
046600* TO STILL BE FEEDING THIS PROGRAM CARDS DATED BEFORE 1950.       00046600
046700 220-RESOLVE-OBS-DATE.                                            00046700
046800     IF B3IN-OBS-YY < 50                                          00046800
046900         COMPUTE WNO-OBS-YEAR = 2000 + B3IN-OBS-YY                00046900
047000     ELSE                                                         00047000
047100         COMPUTE WNO-OBS-YEAR = 1900 + B3IN-OBS-YY                00047100
047200     END-IF.                                                      00047200
047300
047400* B3IN-OBS-MILLIS IS A VARIABLE-WIDTH TENTHS/HUNDREDTHS/          00047400
047500* THOUSANDTHS FIELD DEPENDING ON HOW MANY DIGITS THE SENSOR SENT  00047500
047600* - EXPAND WHATEVER CAME IN TO A FULL MICROSECOND COUNT.          00047600
047700     MOVE B3IN-OBS-MILLIS TO WS-MILLIS-VAL.                       00047700
047800     EVALUATE TRUE                                                00047800
047900         WHEN WS-MILLIS-VAL = 0                                   00047900
048000             MOVE 0 TO WNO-OBS-MICROS                             00048000
048100         WHEN WS-MILLIS-VAL < 10                                  00048100
048200             COMPUTE WNO-OBS-MICROS = WS-MILLIS-VAL * 100000      00048200
048300         WHEN WS-MILLIS-VAL < 100                                 00048300
048400             COMPUTE WNO-OBS-MICROS = WS-MILLIS-VAL * 10000       00048400
048500         WHEN OTHER                                               00048500
048600             COMPUTE WNO-OBS-MICROS = WS-MILLIS-VAL * 1000        00048600
048700     END-EVALUATE.                                                00048700
048800 220-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000*                                                                 00049000
049100 250-COMPUTE-DS50UTC.                                             00049100
049200* JDN OF JAN 1 OF THE OBSERVATION YEAR, FLIEGEL/VAN FLANDERN      00049200
049300* CIVIL-DATE FORM SPECIALIZED FOR MONTH=1, DAY=1 (A=1, M'=10).    00049300
049400     COMPUTE WS-Y = WNO-OBS-YEAR + 4799.                          00049400
049500     COMPUTE WS-JDN-JAN1 = (365 * WS-Y) + (WS-Y / 4)              00049500
049600             - (WS-Y / 100) + (WS-Y / 400) - 31738.               00049600
049700     COMPUTE WS-JDN-OBS = WS-JDN-JAN1 + WNO-OBS-DOY - 1.          00049700
049800
049900     COMPUTE WS-SEC-OF-DAY = (WNO-OBS-HH * 3600)                  00049900
050000             + (WNO-OBS-MI * 60) + WNO-OBS-SS.                    00050000
050100     COMPUTE WS-FRACTION-OF-DAY ROUNDED =                         00050100
050200             (WS-SEC-OF-DAY + (WNO-OBS-MICROS / 1000000))         00050200
050300             / 86400.                                             00050300
050400
050500* JD(OBS) = JDN-OBS - 0.5 + FRACTION-OF-DAY;                      00050500
050600* DS50UTC = JD(OBS) - 2433281.5.                                  00050600
050700     COMPUTE WNO-DS50UTC = WS-JDN-OBS - 2433282                   00050700
050800             + WS-FRACTION-OF-DAY.                                00050800
050900 250-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100*                                                                 00051100
051200*---------------------------------------------------------------- 00051200
051300* 300/31X SERIES - DECODE THE TYPE-DEPENDENT MEASUREMENT          00051300
051400* COLUMNS.  FIELDS THAT DO NOT APPLY TO THIS CARD'S TYPE ARE      00051400
051500* LEFT AT ZERO; FIELDS THAT APPLY BUT ARE BLANK ON THE CARD       00051500
051600* DEFAULT TO -1.                                                  00051600
051700*---------------------------------------------------------------- 00051700
051800 300-DECODE-MEASUREMENTS.                                         00051800
051900     MOVE 0 TO WNO-EL-OR-DEC WNO-AZ-OR-RA WNO-RANGE               00051900
052000               WNO-RANGE-RATE WNO-EL-RATE WNO-AZ-RATE             00052000
052100               WNO-RANGE-ACCEL WNO-ECF-X WNO-ECF-Y WNO-ECF-Z.     00052100
052200     EVALUATE WNO-OBS-TYPE                                        00052200
052300         WHEN 0                                                   00052300
052400             PERFORM 316-DECODE-RANGE-RATE THRU 316-EXIT          00052400
052500         WHEN 1                                                   00052500
052600             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00052600
052700             PERFORM 312-DECODE-AZ-RA-DEGREES THRU 312-EXIT       00052700
052800         WHEN 2                                                   00052800
052900             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00052900
053000             PERFORM 312-DECODE-AZ-RA-DEGREES THRU 312-EXIT       00053000
053100             PERFORM 314-DECODE-RANGE THRU 314-EXIT               00053100
053200         WHEN 3                                                   00053200
053300             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00053300
053400             PERFORM 312-DECODE-AZ-RA-DEGREES THRU 312-EXIT       00053400
053500             PERFORM 314-DECODE-RANGE THRU 314-EXIT               00053500
053600             PERFORM 316-DECODE-RANGE-RATE THRU 316-EXIT          00053600
053700         WHEN 4                                                   00053700
053800             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00053800
053900             PERFORM 312-DECODE-AZ-RA-DEGREES THRU 312-EXIT       00053900
054000             PERFORM 314-DECODE-RANGE THRU 314-EXIT               00054000
054100             PERFORM 316-DECODE-RANGE-RATE THRU 316-EXIT          00054100
054200             PERFORM 318-DECODE-RATES-TYPE4 THRU 318-EXIT         00054200
054300* TYPES 5 AND 9 ARE THE RA SENSORS - THEY USE THE HHMMSSS FORM    00054300
054400* OF THE AZ/RA FIELD (313), NOT THE STRAIGHT DEGREES FORM (312)   00054400
054500* THE AZIMUTH SENSORS USE.                                        00054500
054600         WHEN 5                                                   00054600
054700             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00054700
054800             PERFORM 313-DECODE-AZ-RA-HHMMSSS THRU 313-EXIT       00054800
054900         WHEN 6                                                   00054900
055000             PERFORM 314-DECODE-RANGE THRU 314-EXIT               00055000
055100* TYPES 8 AND 9 CARRY AN EARTH-FIXED X/Y/Z FIX (319) ON TOP OF    00055100
055200* WHATEVER ANGLE FIELDS THEY ALSO CARRY.                          00055200
055300         WHEN 8                                                   00055300
055400             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00055400
055500             PERFORM 312-DECODE-AZ-RA-DEGREES THRU 312-EXIT       00055500
055600             PERFORM 319-DECODE-ECF-TYPE89 THRU 319-EXIT          00055600
055700         WHEN 9                                                   00055700
055800             PERFORM 310-DECODE-EL-OR-DEC THRU 310-EXIT           00055800
055900             PERFORM 313-DECODE-AZ-RA-HHMMSSS THRU 313-EXIT       00055900
056000             PERFORM 319-DECODE-ECF-TYPE89 THRU 319-EXIT          00056000
056100* TYPE 7 HAS NO MEASUREMENT FIELDS DEFINED AT ALL AND TYPE 0 IS   00056100
056200* HANDLED ABOVE - OTHER COVERS ANY STRAY VALUE THAT SLIPPED PAST  00056200
056300* THE NUMERIC-CLASS TEST IN 200-PARSE-COMMON-FIELDS.              00056300
056400         WHEN OTHER                                               00056400
056500             CONTINUE                                             00056500
056600     END-EVALUATE.                                                00056600
056700 300-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900*                                                                 00056900
057000* 305-DECODE-OVERPUNCH-FIELD IS THE SHARED ROUTINE EVERY 31X      00057000
057100* PARAGRAPH CALLS TO TURN A SIGNED-OVERPUNCH FIELD INTO AN        00057100
057200* UNSIGNED DIGIT STRING PLUS A NEGATIVE SWITCH.  CALLER LOADS     00057200
057300* WS-OP-RAW/WS-OP-WIDTH/WS-OP-RIGHT-DIGITS FIRST.                 00057300
057400 305-DECODE-OVERPUNCH-FIELD.                                      00057400
057500     MOVE WS-OP-RAW(1:1) TO WS-OP-LEAD-CHAR.                      00057500
057600     MOVE 'N' TO WS-OP-NEG-SW.                                    00057600
057700* '-' IS A NEGATIVE LEAD DIGIT OF ZERO; 'J' THRU 'R' ARE THE      00057700
057800* STANDARD SIGNED-OVERPUNCH LETTERS FOR NEGATIVE 1 THRU 9 - THE   00057800
057900* SAME TABLE THE SENSOR ICD HAS USED SINCE THE PUNCH-CARD DAYS.   00057900
058000     EVALUATE WS-OP-LEAD-CHAR                                     00058000
058100         WHEN '-'                                                 00058100
058200             MOVE 'Y' TO WS-OP-NEG-SW                             00058200
058300             MOVE 0 TO WS-OP-LEAD-DIGIT                           00058300
058400         WHEN 'J'                                                 00058400
058500             MOVE 'Y' TO WS-OP-NEG-SW                             00058500
058600             MOVE 1 TO WS-OP-LEAD-DIGIT                           00058600
058700         WHEN 'K'                                                 00058700
058800             MOVE 'Y' TO WS-OP-NEG-SW                             00058800
058900             MOVE 2 TO WS-OP-LEAD-DIGIT                           00058900
059000         WHEN 'L'                                                 00059000
059100             MOVE 'Y' TO WS-OP-NEG-SW                             00059100
059200             MOVE 3 TO WS-OP-LEAD-DIGIT                           00059200
059300         WHEN 'M'                                                 00059300
059400             MOVE 'Y' TO WS-OP-NEG-SW                             00059400
059500             MOVE 4 TO WS-OP-LEAD-DIGIT                           00059500
059600         WHEN 'N'                                                 00059600
059700             MOVE 'Y' TO WS-OP-NEG-SW                             00059700
059800             MOVE 5 TO WS-OP-LEAD-DIGIT                           00059800
059900         WHEN 'O'                                                 00059900
060000             MOVE 'Y' TO WS-OP-NEG-SW                             00060000
060100             MOVE 6 TO WS-OP-LEAD-DIGIT                           00060100
060200         WHEN 'P'                                                 00060200
060300             MOVE 'Y' TO WS-OP-NEG-SW                             00060300
060400             MOVE 7 TO WS-OP-LEAD-DIGIT                           00060400
060500         WHEN 'Q'                                                 00060500
060600             MOVE 'Y' TO WS-OP-NEG-SW                             00060600
060700             MOVE 8 TO WS-OP-LEAD-DIGIT                           00060700
060800         WHEN 'R'                                                 00060800
060900             MOVE 'Y' TO WS-OP-NEG-SW                             00060900
061000             MOVE 9 TO WS-OP-LEAD-DIGIT                           00061000
061100         WHEN OTHER                                               00061100
061200* ANY OTHER CHARACTER IS A PLAIN POSITIVE DIGIT '0'-'9' - MOVING  00061200
061300* IT STRAIGHT TO A NUMERIC PIC PERFORMS THE DIGIT CONVERSION.     00061300
061400             MOVE WS-OP-LEAD-CHAR TO WS-OP-LEAD-DIGIT             00061400
061500     END-EVALUATE.                                                00061500
061600
061700     MOVE WS-OP-LEAD-DIGIT TO WS-OP-MAG-D1.                       00061700
061800     MOVE WS-OP-RAW(2:6)   TO WS-OP-MAG-REST.                     00061800
061900     MOVE WS-OP-MAGNITUDE-N TO WS-OP-MAGNITUDE-INT.               00061900
062000     COMPUTE WS-OP-SIGNED-VALUE =                                 00062000
062100             WS-OP-MAGNITUDE-INT / (10 ** WS-OP-RIGHT-DIGITS).    00062100
062200     IF WS-OP-NEGATIVE                                            00062200
062300         COMPUTE WS-OP-SIGNED-VALUE = WS-OP-SIGNED-VALUE * -1     00062300
062400     END-IF.                                                      00062400
062500 305-EXIT.                                                        00062500
062600     EXIT.                                                        00062600
062700*                                                                 00062700
062800* TYPES 1-4,5,8,9 - ELEVATION OR DECLINATION, SIGNED OVERPUNCH,   00062800
062900* DEGREES TIMES 10**5.                                            00062900
063000* TYPES 1-4,5,8,9 - ELEVATION OR DECLINATION, SIGNED OVERPUNCH,   00063000
063100* DEGREES TIMES 10**5.  A BLANK FIELD DEFAULTS TO -1 RATHER THAN  00063100
063200* ZERO, SINCE ZERO DEGREES IS A VALID READING ON THIS SENSOR.     00063200
063300 310-DECODE-EL-OR-DEC.                                            00063300
063400     IF B3IN-EL-OR-DEC-FLD = SPACES                               00063400
063500         MOVE -1 TO WNO-EL-OR-DEC                                 00063500
063600     ELSE                                                         00063600
063700         MOVE ZEROS TO WS-OP-RAW                                  00063700
063800         MOVE B3IN-EL-OR-DEC-FLD TO WS-OP-RAW(1:6)                00063800
063900         MOVE 6 TO WS-OP-WIDTH                                    00063900
064000         MOVE 5 TO WS-OP-RIGHT-DIGITS                             00064000
064100         PERFORM 305-DECODE-OVERPUNCH-FIELD THRU 305-EXIT         00064100
064200         MOVE WS-OP-SIGNED-VALUE TO WNO-EL-OR-DEC                 00064200
064300     END-IF.                                                      00064300
064400 310-EXIT.                                                        00064400
064500     EXIT.                                                        00064500
064600*                                                                 00064600
064700 312-DECODE-AZ-RA-DEGREES.                                        00064700
064800* TYPES 1,2,3,4,8 - AZIMUTH/RIGHT ASCENSION IS ALWAYS POSITIVE,   00064800
064900* NO OVERPUNCH SIGN BYTE - DEGREES TIMES 10**4.                   00064900
065000     IF B3IN-AZ-OR-RA-FLD = SPACES                                00065000
065100         MOVE -1 TO WNO-AZ-OR-RA                                  00065100
065200     ELSE                                                         00065200
065300         MOVE B3IN-AZ-OR-RA-FLD TO WS-AZ-RAW-N                    00065300
065400         COMPUTE WNO-AZ-OR-RA = WS-AZ-RAW-N / 10000               00065400
065500     END-IF.                                                      00065500
065600 312-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800*                                                                 00065800
065900 313-DECODE-AZ-RA-HHMMSSS.                                        00065900
066000* TYPES 5,9 - FIELD IS HHMMSSS (HOURS, MINUTES, TENTHS-OF-A-      00066000
066100* SECOND SECONDS); CONVERT TO DEGREES (1 HOUR = 15 DEGREES).      00066100
066200     IF B3IN-AZ-OR-RA-FLD = SPACES                                00066200
066300         MOVE -1 TO WNO-AZ-OR-RA                                  00066300
066400     ELSE                                                         00066400
066500         MOVE B3IN-AZ-OR-RA-FLD(1:2) TO WS-RA-HH-IN               00066500
066600         MOVE B3IN-AZ-OR-RA-FLD(3:2) TO WS-RA-MM-IN               00066600
066700         MOVE B3IN-AZ-OR-RA-FLD(5:2) TO WS-RA-SEC-WHOLE-IN        00066700
066800         MOVE B3IN-AZ-OR-RA-FLD(7:1) TO WS-RA-SEC-TENTH-IN        00066800
066900         COMPUTE WS-RA-SSS-IN =                                   00066900
067000                 WS-RA-SEC-WHOLE-IN + (WS-RA-SEC-TENTH-IN / 10)   00067000
067100         COMPUTE WNO-AZ-OR-RA = (WS-RA-HH-IN * 15)                00067100
067200                 + (WS-RA-MM-IN * 0.25) + (WS-RA-SSS-IN / 240)    00067200
067300     END-IF.                                                      00067300
067400 313-EXIT.                                                        00067400
067500     EXIT.                                                        00067500
067600*                                                                 00067600
067700* TYPES 2,3,4,6 - RANGE IS A 5-DIGIT MANTISSA TIMES A SINGLE      00067700
067800* EXPONENT DIGIT, NEVER NEGATIVE - NO OVERPUNCH SIGN BYTE HERE.   00067800
067900 314-DECODE-RANGE.                                                00067900
068000     IF B3IN-RANGE-MANT-FLD = SPACES OR B3IN-RANGE-EXP = SPACE    00068000
068100         MOVE -1 TO WNO-RANGE                                     00068100
068200     ELSE                                                         00068200
068300         MOVE B3IN-RANGE-MANT-FLD TO WS-RNG-MANT-N                00068300
068400         COMPUTE WS-RNG-MANT-VAL = WS-RNG-MANT-N / 100000         00068400
068500         MOVE B3IN-RANGE-EXP TO WS-RNG-EXP-IN                     00068500
068600         COMPUTE WNO-RANGE =                                      00068600
068700                 WS-RNG-MANT-VAL * (10 ** WS-RNG-EXP-IN)          00068700
068800     END-IF.                                                      00068800
068900 314-EXIT.                                                        00068900
069000     EXIT.                                                        00069000
069100*                                                                 00069100
069200* TYPES 0,3,4 - RANGE RATE, SIGNED OVERPUNCH, KM/S TIMES 10**5.   00069200
069300 316-DECODE-RANGE-RATE.                                           00069300
069400     IF B3IN-RANGE-RATE-FLD = SPACES                              00069400
069500         MOVE -1 TO WNO-RANGE-RATE                                00069500
069600     ELSE                                                         00069600
069700         MOVE ZEROS TO WS-OP-RAW                                  00069700
069800         MOVE B3IN-RANGE-RATE-FLD TO WS-OP-RAW(1:7)               00069800
069900         MOVE 7 TO WS-OP-WIDTH                                    00069900
070000         MOVE 5 TO WS-OP-RIGHT-DIGITS                             00070000
070100         PERFORM 305-DECODE-OVERPUNCH-FIELD THRU 305-EXIT         00070100
070200         MOVE WS-OP-SIGNED-VALUE TO WNO-RANGE-RATE                00070200
070300     END-IF.                                                      00070300
070400 316-EXIT.                                                        00070400
070500     EXIT.                                                        00070500
070600*                                                                 00070600
070700* TYPE 4 ONLY - ELEVATION RATE AND AZIMUTH RATE, BOTH SIGNED      00070700
070800* OVERPUNCH, DEG/S TIMES 10**6.                                   00070800
070900 318-DECODE-RATES-TYPE4.                                          00070900
071000     IF B3IN-EL-RATE-FLD = SPACES                                 00071000
071100         MOVE -1 TO WNO-EL-RATE                                   00071100
071200     ELSE                                                         00071200
071300         MOVE ZEROS TO WS-OP-RAW                                  00071300
071400         MOVE B3IN-EL-RATE-FLD TO WS-OP-RAW(1:5)                  00071400
071500         MOVE 5 TO WS-OP-WIDTH                                    00071500
071600         MOVE 6 TO WS-OP-RIGHT-DIGITS                             00071600
071700         PERFORM 305-DECODE-OVERPUNCH-FIELD THRU 305-EXIT         00071700
071800         MOVE WS-OP-SIGNED-VALUE TO WNO-EL-RATE                   00071800
071900     END-IF.                                                      00071900
072000
072100     IF B3IN-AZ-RATE-FLD = SPACES                                 00072100
072200         MOVE -1 TO WNO-AZ-RATE                                   00072200
072300     ELSE                                                         00072300
072400         MOVE ZEROS TO WS-OP-RAW                                  00072400
072500         MOVE B3IN-AZ-RATE-FLD TO WS-OP-RAW(1:5)                  00072500
072600         MOVE 5 TO WS-OP-WIDTH                                    00072600
072700         MOVE 6 TO WS-OP-RIGHT-DIGITS                             00072700
072800         PERFORM 305-DECODE-OVERPUNCH-FIELD THRU 305-EXIT         00072800
072900         MOVE WS-OP-SIGNED-VALUE TO WNO-AZ-RATE                   00072900
073000     END-IF.                                                      00073000
073100
073200     IF B3IN-RANGE-ACC-FLD = SPACES                               00073200
073300         MOVE -1 TO WNO-RANGE-ACCEL                               00073300
073400     ELSE                                                         00073400
073500         MOVE ZEROS TO WS-OP-RAW                                  00073500
073600         MOVE B3IN-RANGE-ACC-FLD TO WS-OP-RAW(1:5)                00073600
073700         MOVE 5 TO WS-OP-WIDTH                                    00073700
073800         MOVE 6 TO WS-OP-RIGHT-DIGITS                             00073800
073900         PERFORM 305-DECODE-OVERPUNCH-FIELD THRU 305-EXIT         00073900
074000         MOVE WS-OP-SIGNED-VALUE TO WNO-RANGE-ACCEL               00074000
074100     END-IF.                                                      00074100
074200 318-EXIT.                                                        00074200
074300     EXIT.                                                        00074300
074400*                                                                 00074400
074500 319-DECODE-ECF-TYPE89.                                           00074500
074600* EARTH-FIXED X/Y/Z - EXPLICIT SIGN BYTE, NOT OVERPUNCH.          00074600
074700     IF B3IN-ECF-X-FLD = SPACES                                   00074700
074800         MOVE -1 TO WNO-ECF-X                                     00074800
074900     ELSE                                                         00074900
075000         MOVE B3IN-ECF-X-FLD(2:8) TO WS-ECF-DEC-MAG               00075000
075100         COMPUTE WNO-ECF-X = WS-ECF-DEC-MAG / 1000                00075100
075200         IF B3IN-ECF-X-FLD(1:1) = '-'                             00075200
075300             COMPUTE WNO-ECF-X = WNO-ECF-X * -1                   00075300
075400         END-IF                                                   00075400
075500     END-IF.                                                      00075500
075600
075700     IF B3IN-ECF-Y-FLD = SPACES                                   00075700
075800         MOVE -1 TO WNO-ECF-Y                                     00075800
075900     ELSE                                                         00075900
076000         MOVE B3IN-ECF-Y-FLD(2:8) TO WS-ECF-DEC-MAG               00076000
076100         COMPUTE WNO-ECF-Y = WS-ECF-DEC-MAG / 1000                00076100
076200         IF B3IN-ECF-Y-FLD(1:1) = '-'                             00076200
076300             COMPUTE WNO-ECF-Y = WNO-ECF-Y * -1                   00076300
076400         END-IF                                                   00076400
076500     END-IF.                                                      00076500
076600
076700     IF B3IN-ECF-Z-FLD = SPACES                                   00076700
076800         MOVE -1 TO WNO-ECF-Z                                     00076800
076900     ELSE                                                         00076900
077000         MOVE B3IN-ECF-Z-FLD(2:8) TO WS-ECF-DEC-MAG               00077000
077100         COMPUTE WNO-ECF-Z = WS-ECF-DEC-MAG / 1000                00077100
077200         IF B3IN-ECF-Z-FLD(1:1) = '-'                             00077200
077300             COMPUTE WNO-ECF-Z = WNO-ECF-Z * -1                   00077300
077400         END-IF                                                   00077400
077500     END-IF.                                                      00077500
077600 319-EXIT.                                                        00077600
077700     EXIT.                                                        00077700
077800*                                                                 00077800
077900*---------------------------------------------------------------- 00077900
078000* 400/40X SERIES - BUILD THE REGENERATED CARD, OR MARK THE CARD   00078000
078100* A REJECT IF ITS TYPE HAS NO OUTPUT FORMAT.                      00078100
078200*---------------------------------------------------------------- 00078200
078300 400-BUILD-OUTPUT-CARD.                                           00078300
078400     INITIALIZE B3OUT-CARD-RECORD.                                00078400
078500     MOVE WNO-SAT-NUM TO B3OUT-SAT-NUM.                           00078500
078600     MOVE WNO-SENSOR-NUM TO B3OUT-SENSOR-NUM.                     00078600
078700     COMPUTE WS-YY2-OUT = WNO-OBS-YEAR                            00078700
078800             - ((WNO-OBS-YEAR / 100) * 100).                      00078800
078900     MOVE WS-YY2-OUT TO B3OUT-OBS-YY.                             00078900
079000     MOVE WNO-OBS-DOY TO B3OUT-OBS-DOY.                           00079000
079100     MOVE WNO-OBS-HH  TO B3OUT-OBS-HH.                            00079100
079200     MOVE WNO-OBS-MI  TO B3OUT-OBS-MI.                            00079200
079300     MOVE WNO-OBS-SS  TO B3OUT-OBS-SS.                            00079300
079400     COMPUTE WS-MILLIS-OUT = WNO-OBS-MICROS / 1000.               00079400
079500     MOVE WS-MILLIS-OUT TO B3OUT-OBS-MILLIS.                      00079500
079600     MOVE 'U' TO B3OUT-CLASSIFICATION.                            00079600
079700* ECHO THE CARD'S OWN EQUINOX BYTE BACK UNCHANGED - THE           00079700
079800* REGENERATED CARD DESCRIBES THE SAME OBSERVATION IN THE SAME     00079800
079900* REFERENCE FRAME, SO THIS IS NOT OURS TO REWRITE, EVEN WHEN      00079900
080000* WNO-EQUINOX-TEXT ABOVE CAME BACK 'UNK '.                        00080000
080100     MOVE WNO-EQUINOX-CODE TO B3OUT-EQUINOX-IND.                  00080100
080200
080300* WNO-TYPE-REJECT (88 ON WNO-OBS-TYPE) IS THE SAME 0/7/8 LIST     00080300
080400* THE ICD CALLS OUT AS HAVING NO WRITER - CHECK IT DIRECTLY SO    00080400
080500* THE REJECT PATH ISN'T JUST WHATEVER THE EVALUATE FALLS OUT TO.  00080500
080600     IF WNO-TYPE-REJECT                                           00080600
080700         PERFORM 405-REJECT-CARD THRU 405-EXIT                    00080700
080800     ELSE                                                         00080800
080900     EVALUATE WNO-OBS-TYPE                                        00080900
081000         WHEN 1  PERFORM 500-WRITE-TYPE-1 THRU 500-EXIT           00081000
081100         WHEN 2  PERFORM 510-WRITE-TYPE-2 THRU 510-EXIT           00081100
081200         WHEN 3  PERFORM 520-WRITE-TYPE-3 THRU 520-EXIT           00081200
081300         WHEN 4  PERFORM 530-WRITE-TYPE-4 THRU 530-EXIT           00081300
081400         WHEN 5  PERFORM 540-WRITE-TYPE-5 THRU 540-EXIT           00081400
081500         WHEN 6  PERFORM 550-WRITE-TYPE-6 THRU 550-EXIT           00081500
081600         WHEN 9  PERFORM 560-WRITE-TYPE-9 THRU 560-EXIT           00081600
081700     END-EVALUATE                                                 00081700
081800     END-IF.                                                      00081800
081900 400-EXIT.                                                        00081900
082000     EXIT.                                                        00082000
082100*                                                                 00082100
082200* SETS THE SWITCH ONLY - 100-PROCESS-CARD IS WHAT ACTUALLY ECHOES 00082200
082300* THE ORIGINAL CARD IMAGE AND BUMPS WS-REJECT-COUNT ONCE THE      00082300
082400* WHOLE 400-BUILD-OUTPUT-CARD CHAIN HAS RUN TO COMPLETION.        00082400
082500 405-REJECT-CARD.                                                 00082500
082600     MOVE 'Y' TO WS-CARD-REJECTED-SW.                             00082600
082700 405-EXIT.                                                        00082700
082800     EXIT.                                                        00082800
082900*                                                                 00082900
083000* BUMPS THE PER-TYPE BUCKET FOR THE REPORT'S 860 BREAKDOWN -      00083000
083100* SUBSCRIPT IS TYPE+1 SO TYPE 0 (THE REJECT BUCKET) LANDS IN      00083100
083200* SUBSCRIPT 1 RATHER THAN SUBSCRIPT 0, WHICH COBOL DISALLOWS.     00083200
083300 450-TALLY-TOTALS.                                                00083300
083400     COMPUTE WS-TYPE-INDEX = WNO-OBS-TYPE + 1.                    00083400
083500     ADD 1 TO WS-TYPE-COUNTS(WS-TYPE-INDEX).                      00083500
083600 450-EXIT.                                                        00083600
083700     EXIT.                                                        00083700
083800*                                                                 00083800
083900*---------------------------------------------------------------- 00083900
084000* 5XX SERIES - PER-TYPE CARD ASSEMBLY.  TYPES 2-4 AND 6 MAY       00084000
084100* STILL REJECT HERE IF THE RANGE FIELD ENCODES OUT OF WINDOW.     00084100
084200*---------------------------------------------------------------- 00084200
084300* TYPES 1-4 NEST: 510 CALLS 500 FOR THE EL/AZ FIELDS EVERY TYPE   00084300
084400* 1-4 CARD CARRIES, 520 CALLS 510 TO ADD RANGE, 530 CALLS 520 TO  00084400
084500* ADD RANGE RATE, SO EACH HIGHER TYPE ONLY HAS TO ENCODE THE      00084500
084600* FIELD(S) IT ADDS ON TOP OF THE TYPE BELOW IT.                   00084600
084700* TYPE 1 IS THE BASE CASE OF THE NEST - ELEVATION/DECLINATION     00084700
084800* PLUS AZIMUTH/RA ONLY, NOTHING ELSE ON THE CARD.                 00084800
084900 500-WRITE-TYPE-1.                                                00084900
085000     MOVE WNO-EL-OR-DEC TO WS-ENC-SOURCE-VAL.                     00085000
085100     PERFORM 602-ENCODE-ELEV-FLD THRU 602-EXIT.                   00085100
085200     MOVE WS-ENC-RESULT6 TO B3OUT-EL-OR-DEC-FLD.                  00085200
085300     MOVE WNO-AZ-OR-RA TO WS-ENC-SOURCE-VAL.                      00085300
085400     PERFORM 610-ENCODE-POS-SCALE-FLD THRU 610-EXIT.              00085400
085500     MOVE WS-ENC-RESULT7 TO B3OUT-AZ-OR-RA-FLD.                   00085500
085600     MOVE 1 TO B3OUT-OBS-TYPE.                                    00085600
085700 500-EXIT.                                                        00085700
085800     EXIT.                                                        00085800
085900*                                                                 00085900
086000* ADDS RANGE ON TOP OF TYPE 1'S EL/AZ FIELDS.  THE RANGE ENCODER  00086000
086100* CAN STILL REJECT THE CARD (OUT-OF-WINDOW MANTISSA) EVEN AFTER   00086100
086200* TYPE 1'S FIELDS WENT OUT CLEAN.                                 00086200
086300 510-WRITE-TYPE-2.                                                00086300
086400     PERFORM 500-WRITE-TYPE-1 THRU 500-EXIT.                      00086400
086500     MOVE 2 TO B3OUT-OBS-TYPE.                                    00086500
086600     MOVE WNO-RANGE TO WS-RNG-SOURCE.                             00086600
086700     PERFORM 640-ENCODE-RANGE-FIELD THRU 640-EXIT.                00086700
086800     IF WS-RNG-REJECTED                                           00086800
086900         PERFORM 405-REJECT-CARD THRU 405-EXIT                    00086900
087000     ELSE                                                         00087000
087100         MOVE WS-RNG-MANTISSA TO B3OUT-RANGE-MANT-FLD             00087100
087200         MOVE WS-RNG-EXP-DIGIT TO B3OUT-RANGE-EXP                 00087200
087300     END-IF.                                                      00087300
087400 510-EXIT.                                                        00087400
087500     EXIT.                                                        00087500
087600*                                                                 00087600
087700* ADDS RANGE RATE ON TOP OF TYPE 2.  THE NOT-REJECTED GUARD       00087700
087800* MATTERS HERE - IF 510 ALREADY REJECTED THE CARD ON ITS RANGE    00087800
087900* FIELD, TYPE 3 MUST NOT GO ON TO STAMP A RANGE-RATE FIELD INTO   00087900
088000* AN OUTPUT RECORD THAT IS ABOUT TO BE THROWN AWAY ANYWAY.        00088000
088100 520-WRITE-TYPE-3.                                                00088100
088200     PERFORM 510-WRITE-TYPE-2 THRU 510-EXIT.                      00088200
088300     IF NOT WS-CARD-REJECTED                                      00088300
088400         MOVE 3 TO B3OUT-OBS-TYPE                                 00088400
088500         MOVE WNO-RANGE-RATE TO WS-ENC-SOURCE-VAL                 00088500
088600         PERFORM 604-ENCODE-RANGE-RATE-FLD THRU 604-EXIT          00088600
088700         MOVE WS-ENC-RESULT7 TO B3OUT-RANGE-RATE-FLD              00088700
088800     END-IF.                                                      00088800
088900 520-EXIT.                                                        00088900
089000     EXIT.                                                        00089000
089100*                                                                 00089100
089200* TOP OF THE TYPE 1-4 NEST - ADDS THE THREE RATE FIELDS TYPE 4    00089200
089300* CARRIES THAT NONE OF TYPES 1-3 DO.                              00089300
089400 530-WRITE-TYPE-4.                                                00089400
089500     PERFORM 520-WRITE-TYPE-3 THRU 520-EXIT.                      00089500
089600     IF NOT WS-CARD-REJECTED                                      00089600
089700         MOVE 4 TO B3OUT-OBS-TYPE                                 00089700
089800         MOVE WNO-EL-RATE TO WS-ENC-SOURCE-VAL                    00089800
089900         PERFORM 606-ENCODE-RATE-FLD THRU 606-EXIT                00089900
090000         MOVE WS-ENC-RESULT5 TO B3OUT-EL-RATE-FLD                 00090000
090100         MOVE WNO-AZ-RATE TO WS-ENC-SOURCE-VAL                    00090100
090200         PERFORM 606-ENCODE-RATE-FLD THRU 606-EXIT                00090200
090300         MOVE WS-ENC-RESULT5 TO B3OUT-AZ-RATE-FLD                 00090300
090400         MOVE WNO-RANGE-ACCEL TO WS-ENC-SOURCE-VAL                00090400
090500         PERFORM 606-ENCODE-RATE-FLD THRU 606-EXIT                00090500
090600         MOVE WS-ENC-RESULT5 TO B3OUT-RANGE-ACC-FLD               00090600
090700     END-IF.                                                      00090700
090800 530-EXIT.                                                        00090800
090900     EXIT.                                                        00090900
091000*                                                                 00091000
091100 540-WRITE-TYPE-5.                                                00091100
091200     MOVE WNO-EL-OR-DEC TO WS-ENC-SOURCE-VAL.                     00091200
091300     PERFORM 602-ENCODE-ELEV-FLD THRU 602-EXIT.                   00091300
091400     MOVE WS-ENC-RESULT6 TO B3OUT-EL-OR-DEC-FLD.                  00091400
091500     MOVE WNO-AZ-OR-RA TO WS-RA-DEG.                              00091500
091600     PERFORM 620-ENCODE-RA-FIELD THRU 620-EXIT.                   00091600
091700     MOVE WS-RA-OUT TO B3OUT-AZ-OR-RA-FLD.                        00091700
091800     MOVE 5 TO B3OUT-OBS-TYPE.                                    00091800
091900 540-EXIT.                                                        00091900
092000     EXIT.                                                        00092000
092100*                                                                 00092100
092200* TYPE 6 STANDS ALONE - RANGE ONLY, NO ELEVATION/AZIMUTH FIELDS   00092200
092300* ON THIS KIND OF CARD, SO IT DOES NOT NEST OFF 500 LIKE 510-530. 00092300
092400 550-WRITE-TYPE-6.                                                00092400
092500     MOVE WNO-RANGE TO WS-RNG-SOURCE.                             00092500
092600     PERFORM 640-ENCODE-RANGE-FIELD THRU 640-EXIT.                00092600
092700     IF WS-RNG-REJECTED                                           00092700
092800         PERFORM 405-REJECT-CARD THRU 405-EXIT                    00092800
092900     ELSE                                                         00092900
093000         MOVE WS-RNG-MANTISSA TO B3OUT-RANGE-MANT-FLD             00093000
093100         MOVE WS-RNG-EXP-DIGIT TO B3OUT-RANGE-EXP                 00093100
093200         MOVE 6 TO B3OUT-OBS-TYPE                                 00093200
093300     END-IF.                                                      00093300
093400 550-EXIT.                                                        00093400
093500     EXIT.                                                        00093500
093600*                                                                 00093600
093700* TYPE 9 - RA SENSOR WITH AN ECF POSITION FIX.  THE RANGE         00093700
093800* MANTISSA FIELD IS UNUSED ON THIS CARD TYPE SO IT IS ZERO-       00093800
093900* FILLED RATHER THAN LEFT WHATEVER INITIALIZE LEFT IN IT.         00093900
094000 560-WRITE-TYPE-9.                                                00094000
094100     MOVE WNO-EL-OR-DEC TO WS-ENC-SOURCE-VAL.                     00094100
094200     PERFORM 602-ENCODE-ELEV-FLD THRU 602-EXIT.                   00094200
094300     MOVE WS-ENC-RESULT6 TO B3OUT-EL-OR-DEC-FLD.                  00094300
094400     MOVE WNO-AZ-OR-RA TO WS-RA-DEG.                              00094400
094500     PERFORM 620-ENCODE-RA-FIELD THRU 620-EXIT.                   00094500
094600     MOVE WS-RA-OUT TO B3OUT-AZ-OR-RA-FLD.                        00094600
094700     MOVE '0000000' TO B3OUT-RANGE-MANT-FLD.                      00094700
094800     MOVE WNO-ECF-X TO WS-ECF-SOURCE-VAL.                         00094800
094900     PERFORM 660-ENCODE-ECF-FIELD THRU 660-EXIT.                  00094900
095000     MOVE WS-ECF-RESULT TO B3OUT-ECF-X-FLD.                       00095000
095100     MOVE WNO-ECF-Y TO WS-ECF-SOURCE-VAL.                         00095100
095200     PERFORM 660-ENCODE-ECF-FIELD THRU 660-EXIT.                  00095200
095300     MOVE WS-ECF-RESULT TO B3OUT-ECF-Y-FLD.                       00095300
095400     MOVE WNO-ECF-Z TO WS-ECF-SOURCE-VAL.                         00095400
095500     PERFORM 660-ENCODE-ECF-FIELD THRU 660-EXIT.                  00095500
095600     MOVE WS-ECF-RESULT TO B3OUT-ECF-Z-FLD.                       00095600
095700     MOVE 9 TO B3OUT-OBS-TYPE.                                    00095700
095800 560-EXIT.                                                        00095800
095900     EXIT.                                                        00095900
096000*                                                                 00096000
096100*---------------------------------------------------------------- 00096100
096200* 6XX SERIES - FIELD ENCODERS ("B3_FLOAT_FIELD", MAKERA,          00096200
096300* MAKERANGE AND FORTRAN9P3 FROM THE SENSOR ICD).                  00096300
096400*---------------------------------------------------------------- 00096400
096500* INVERSE OF 305'S LEAD-CHAR TABLE - GIVEN A DIGIT 0-9 AND THE    00096500
096600* NEGATIVE SWITCH, PRODUCES THE OVERPUNCH CHARACTER THE SENSOR    00096600
096700* ICD EXPECTS IN THE LEAD BYTE OF AN ENCODED FIELD.               00096700
096800 600-ENCODE-SIGN-DIGIT.                                           00096800
096900     IF WS-ENC-NEGATIVE                                           00096900
097000         EVALUATE WS-ENC-LEAD-DIGIT                               00097000
097100             WHEN 0  MOVE '-' TO WS-ENC-LEAD-CHAR                 00097100
097200             WHEN 1  MOVE 'J' TO WS-ENC-LEAD-CHAR                 00097200
097300             WHEN 2  MOVE 'K' TO WS-ENC-LEAD-CHAR                 00097300
097400             WHEN 3  MOVE 'L' TO WS-ENC-LEAD-CHAR                 00097400
097500             WHEN 4  MOVE 'M' TO WS-ENC-LEAD-CHAR                 00097500
097600             WHEN 5  MOVE 'N' TO WS-ENC-LEAD-CHAR                 00097600
097700             WHEN 6  MOVE 'O' TO WS-ENC-LEAD-CHAR                 00097700
097800             WHEN 7  MOVE 'P' TO WS-ENC-LEAD-CHAR                 00097800
097900             WHEN 8  MOVE 'Q' TO WS-ENC-LEAD-CHAR                 00097900
098000             WHEN 9  MOVE 'R' TO WS-ENC-LEAD-CHAR                 00098000
098100         END-EVALUATE                                             00098100
098200     ELSE                                                         00098200
098300         MOVE WS-ENC-LEAD-DIGIT TO WS-ENC-LEAD-CHAR               00098300
098400     END-IF.                                                      00098400
098500 600-EXIT.                                                        00098500
098600     EXIT.                                                        00098600
098700*                                                                 00098700
098800 602-ENCODE-ELEV-FLD.                                             00098800
098900* WIDTH 6, LEFT 2, RIGHT 4 - ELEVATION/DECLINATION.  INVERSE OF   00098900
099000* 310-DECODE-EL-OR-DEC; THE SIGN DIGIT COMES BACK OUT OF          00099000
099100* 600-ENCODE-SIGN-DIGIT THE SAME WAY IT WENT IN THROUGH 305.      00099100
099200     IF WS-ENC-SOURCE-VAL < 0                                     00099200
099300         MOVE 'Y' TO WS-ENC-NEG-SW                                00099300
099400         COMPUTE WS-ENC-ABS-VAL = WS-ENC-SOURCE-VAL * -1          00099400
099500     ELSE                                                         00099500
099600         MOVE 'N' TO WS-ENC-NEG-SW                                00099600
099700         MOVE WS-ENC-SOURCE-VAL TO WS-ENC-ABS-VAL                 00099700
099800     END-IF.                                                      00099800
099900     MOVE WS-ENC-ABS-VAL TO WS-ENC-INT-PART-2.                    00099900
100000     COMPUTE WS-ENC-FRAC-PART = WS-ENC-ABS-VAL - WS-ENC-INT-PART-200100000
100100     COMPUTE WS-ENC-FRAC-4 = WS-ENC-FRAC-PART * 10000.            00100100
100200     COMPUTE WS-ENC-LEAD-DIGIT = WS-ENC-INT-PART-2 / 10.          00100200
100300     COMPUTE WS-ENC-TRAIL-DIGIT =                                 00100300
100400             WS-ENC-INT-PART-2 - (WS-ENC-LEAD-DIGIT * 10).        00100400
100500     PERFORM 600-ENCODE-SIGN-DIGIT THRU 600-EXIT.                 00100500
100600     MOVE WS-ENC-LEAD-CHAR  TO WS-ENC-RESULT6(1:1).               00100600
100700     MOVE WS-ENC-TRAIL-DIGIT TO WS-ENC-RESULT6(2:1).              00100700
100800     MOVE WS-ENC-FRAC-4     TO WS-ENC-RESULT6(3:4).               00100800
100900 602-EXIT.                                                        00100900
101000     EXIT.                                                        00101000
101100*                                                                 00101100
101200 604-ENCODE-RANGE-RATE-FLD.                                       00101200
101300* WIDTH 7, LEFT 2, RIGHT 5 - RANGE RATE.  ONLY TYPE 3/4 CARDS     00101300
101400* REACH HERE; TYPE 0/6 HAVE NO RANGE RATE OUTPUT FORMAT.          00101400
101500     IF WS-ENC-SOURCE-VAL < 0                                     00101500
101600         MOVE 'Y' TO WS-ENC-NEG-SW                                00101600
101700         COMPUTE WS-ENC-ABS-VAL = WS-ENC-SOURCE-VAL * -1          00101700
101800     ELSE                                                         00101800
101900         MOVE 'N' TO WS-ENC-NEG-SW                                00101900
102000         MOVE WS-ENC-SOURCE-VAL TO WS-ENC-ABS-VAL                 00102000
102100     END-IF.                                                      00102100
102200     MOVE WS-ENC-ABS-VAL TO WS-ENC-INT-PART-2.                    00102200
102300     COMPUTE WS-ENC-FRAC-PART = WS-ENC-ABS-VAL - WS-ENC-INT-PART-200102300
102400     COMPUTE WS-ENC-FRAC-5 = WS-ENC-FRAC-PART * 100000.           00102400
102500     COMPUTE WS-ENC-LEAD-DIGIT = WS-ENC-INT-PART-2 / 10.          00102500
102600     COMPUTE WS-ENC-TRAIL-DIGIT =                                 00102600
102700             WS-ENC-INT-PART-2 - (WS-ENC-LEAD-DIGIT * 10).        00102700
102800     PERFORM 600-ENCODE-SIGN-DIGIT THRU 600-EXIT.                 00102800
102900     MOVE WS-ENC-LEAD-CHAR   TO WS-ENC-RESULT7(1:1).              00102900
103000     MOVE WS-ENC-TRAIL-DIGIT TO WS-ENC-RESULT7(2:1).              00103000
103100     MOVE WS-ENC-FRAC-5      TO WS-ENC-RESULT7(3:5).              00103100
103200 604-EXIT.                                                        00103200
103300     EXIT.                                                        00103300
103400*                                                                 00103400
103500 606-ENCODE-RATE-FLD.                                             00103500
103600* WIDTH 5, LEFT 1, RIGHT 4 - EL-RATE, AZ-RATE, RANGE-ACCEL.       00103600
103700* SHARED BY ALL THREE FIELDS SINCE TYPE 4 IS THE ONLY CARD THAT   00103700
103800* CARRIES ANY OF THEM AND ALL THREE USE THE SAME ENCODING.        00103800
103900     IF WS-ENC-SOURCE-VAL < 0                                     00103900
104000         MOVE 'Y' TO WS-ENC-NEG-SW                                00104000
104100         COMPUTE WS-ENC-ABS-VAL = WS-ENC-SOURCE-VAL * -1          00104100
104200     ELSE                                                         00104200
104300         MOVE 'N' TO WS-ENC-NEG-SW                                00104300
104400         MOVE WS-ENC-SOURCE-VAL TO WS-ENC-ABS-VAL                 00104400
104500     END-IF.                                                      00104500
104600     MOVE WS-ENC-ABS-VAL TO WS-ENC-INT-PART-1.                    00104600
104700     COMPUTE WS-ENC-FRAC-PART = WS-ENC-ABS-VAL - WS-ENC-INT-PART-100104700
104800     COMPUTE WS-ENC-FRAC-4 = WS-ENC-FRAC-PART * 10000.            00104800
104900     MOVE WS-ENC-INT-PART-1 TO WS-ENC-LEAD-DIGIT.                 00104900
105000     PERFORM 600-ENCODE-SIGN-DIGIT THRU 600-EXIT.                 00105000
105100     MOVE WS-ENC-LEAD-CHAR TO WS-ENC-RESULT5(1:1).                00105100
105200     MOVE WS-ENC-FRAC-4    TO WS-ENC-RESULT5(2:4).                00105200
105300 606-EXIT.                                                        00105300
105400     EXIT.                                                        00105400
105500*                                                                 00105500
105600 610-ENCODE-POS-SCALE-FLD.                                        00105600
105700* WIDTH 7, LEFT 3, RIGHT 4, NO SIGN - AZIMUTH DEGREES.  NO NEG    00105700
105800* CASE HERE BECAUSE WNO-AZ-OR-RA IS ALWAYS 0-360, NEVER NEGATIVE. 00105800
105900     MOVE WS-ENC-SOURCE-VAL TO WS-ENC-INT-PART-3.                 00105900
106000     COMPUTE WS-ENC-FRAC-PART =                                   00106000
106100             WS-ENC-SOURCE-VAL - WS-ENC-INT-PART-3.               00106100
106200     COMPUTE WS-ENC-FRAC-4 = WS-ENC-FRAC-PART * 10000.            00106200
106300     MOVE WS-ENC-INT-PART-3 TO WS-ENC-RESULT7(1:3).               00106300
106400     MOVE WS-ENC-FRAC-4     TO WS-ENC-RESULT7(4:4).               00106400
106500 610-EXIT.                                                        00106500
106600     EXIT.                                                        00106600
106700*                                                                 00106700
106800 620-ENCODE-RA-FIELD.                                             00106800
106900* BUILDS THE 7-BYTE HHMMSSS RIGHT ASCENSION FIELD FROM DEGREES.   00106900
107000     PERFORM 625-NORM-RA-DEGREES THRU 625-EXIT                    00107000
107100             UNTIL WS-RA-DEG >= 0 AND WS-RA-DEG < 360.            00107100
107200     COMPUTE WS-RA-HOURS = WS-RA-DEG / 15.                        00107200
107300     COMPUTE WS-RA-REM1 = WS-RA-DEG - (WS-RA-HOURS * 15).         00107300
107400     COMPUTE WS-RA-MINUTES = WS-RA-REM1 * 4.                      00107400
107500     COMPUTE WS-RA-REM2 = WS-RA-REM1 - (WS-RA-MINUTES * 0.25).    00107500
107600     COMPUTE WS-RA-SECONDS-RAW = WS-RA-REM2 * 240.                00107600
107700     COMPUTE WS-RA-SECONDS-R ROUNDED = WS-RA-SECONDS-RAW.         00107700
107800     IF WS-RA-SECONDS-R >= 60                                     00107800
107900         SUBTRACT 60 FROM WS-RA-SECONDS-R                         00107900
108000         ADD 1 TO WS-RA-MINUTES                                   00108000
108100     END-IF.                                                      00108100
108200     IF WS-RA-MINUTES >= 60                                       00108200
108300         SUBTRACT 60 FROM WS-RA-MINUTES                           00108300
108400         ADD 1 TO WS-RA-HOURS                                     00108400
108500     END-IF.                                                      00108500
108600     MOVE WS-RA-SECONDS-R TO WS-RA-SECONDS-DISP.                  00108600
108700     MOVE WS-RA-HOURS   TO WS-RA-OUT(1:2).                        00108700
108800     MOVE WS-RA-MINUTES TO WS-RA-OUT(3:2).                        00108800
108900     MOVE WS-RA-SSS     TO WS-RA-OUT(5:3).                        00108900
109000 620-EXIT.                                                        00109000
109100     EXIT.                                                        00109100
109200*                                                                 00109200
109300* WRAPS WS-RA-DEG INTO [0,360) ONE STEP AT A TIME - 620 PERFORMS  00109300
109400* THIS UNTIL IT'S IN RANGE, SO A MULTI-REVOLUTION STRAY VALUE     00109400
109500* STILL COMES OUT RIGHT WITHOUT A DIVIDE/REMAINDER HERE.          00109500
109600 625-NORM-RA-DEGREES.                                             00109600
109700     IF WS-RA-DEG < 0                                             00109700
109800         ADD 360 TO WS-RA-DEG                                     00109800
109900     END-IF.                                                      00109900
110000     IF WS-RA-DEG >= 360                                          00110000
110100         SUBTRACT 360 FROM WS-RA-DEG                              00110100
110200     END-IF.                                                      00110200
110300 625-EXIT.                                                        00110300
110400     EXIT.                                                        00110400
110500*                                                                 00110500
110600 640-ENCODE-RANGE-FIELD.                                          00110600
110700* EXPONENT-DIGIT = INT(LOG10(RANGE)) - 1, VALID FOR RANGE IN      00110700
110800* [10, 10000000); MANTISSA IS THE FIRST 7 SIGNIFICANT DIGITS OF   00110800
110900* THE RANGE VALUE, LEFT-JUSTIFIED, ZERO-FILLED, TRUNCATED.        00110900
111000     MOVE 'N' TO WS-RNG-REJECT-SW.                                00111000
111100     EVALUATE TRUE                                                00111100
111200         WHEN WS-RNG-SOURCE < 10                                  00111200
111300             MOVE 'Y' TO WS-RNG-REJECT-SW                         00111300
111400         WHEN WS-RNG-SOURCE < 100                                 00111400
111500             MOVE 0 TO WS-RNG-EXP-DIGIT                           00111500
111600             MOVE 2 TO WS-RNG-INT-DIGIT-COUNT                     00111600
111700         WHEN WS-RNG-SOURCE < 1000                                00111700
111800             MOVE 1 TO WS-RNG-EXP-DIGIT                           00111800
111900             MOVE 3 TO WS-RNG-INT-DIGIT-COUNT                     00111900
112000         WHEN WS-RNG-SOURCE < 10000                               00112000
112100             MOVE 2 TO WS-RNG-EXP-DIGIT                           00112100
112200             MOVE 4 TO WS-RNG-INT-DIGIT-COUNT                     00112200
112300         WHEN WS-RNG-SOURCE < 100000                              00112300
112400             MOVE 3 TO WS-RNG-EXP-DIGIT                           00112400
112500             MOVE 5 TO WS-RNG-INT-DIGIT-COUNT                     00112500
112600         WHEN WS-RNG-SOURCE < 1000000                             00112600
112700             MOVE 4 TO WS-RNG-EXP-DIGIT                           00112700
112800             MOVE 6 TO WS-RNG-INT-DIGIT-COUNT                     00112800
112900* TOP OF THE WINDOW - A 7-DIGIT WHOLE PART IS THE WIDEST RANGE    00112900
113000* THE 7-BYTE MANTISSA FIELD CAN STILL CARRY ON THE CARD.          00113000
113100         WHEN WS-RNG-SOURCE < 10000000                            00113100
113200             MOVE 5 TO WS-RNG-EXP-DIGIT                           00113200
113300             MOVE 7 TO WS-RNG-INT-DIGIT-COUNT                     00113300
113400         WHEN OTHER                                               00113400
113500             MOVE 'Y' TO WS-RNG-REJECT-SW                         00113500
113600     END-EVALUATE.                                                00113600
113700
113800* REJECTED RANGE MEANS 510/520/550 SEND THE WHOLE CARD TO         00113800
113900* 405-REJECT-CARD - THE MANTISSA/EXPONENT FIELDS BELOW ARE ONLY   00113900
114000* WORTH COMPUTING WHEN THE VALUE ACTUALLY FIT THE WINDOW ABOVE.   00114000
114100     IF NOT WS-RNG-REJECTED                                       00114100
114200         MOVE WS-RNG-SOURCE TO WS-RNG-INT7                        00114200
114300         COMPUTE WS-RNG-FRACVAL =                                 00114300
114400                 (WS-RNG-SOURCE - WS-RNG-INT7) * 100000           00114400
114500         MOVE WS-RNG-INT7     TO WS-RNG-DIGITS-INT                00114500
114600         MOVE WS-RNG-FRACVAL  TO WS-RNG-DIGITS-FRAC               00114600
114700         COMPUTE WS-RNG-START = 8 - WS-RNG-INT-DIGIT-COUNT        00114700
114800         MOVE WS-RNG-DIGITS12(WS-RNG-START:7) TO WS-RNG-MANTISSA  00114800
114900     END-IF.                                                      00114900
115000 640-EXIT.                                                        00115000
115100     EXIT.                                                        00115100
115200*                                                                 00115200
115300 660-ENCODE-ECF-FIELD.                                            00115300
115400* WIDTH 9 - EXPLICIT SIGN + LOW-ORDER 5 OF A 6-WIDE INTEGER       00115400
115500* PART + 3 FRACTION DIGITS (FORTRAN 9.3 STYLE).                   00115500
115600     IF WS-ECF-SOURCE-VAL < 0                                     00115600
115700         MOVE '-' TO WS-ECF-RESULT(1:1)                           00115700
115800         COMPUTE WS-ECF-ABS-VAL = WS-ECF-SOURCE-VAL * -1          00115800
115900     ELSE                                                         00115900
116000         MOVE '+' TO WS-ECF-RESULT(1:1)                           00116000
116100         MOVE WS-ECF-SOURCE-VAL TO WS-ECF-ABS-VAL                 00116100
116200     END-IF.                                                      00116200
116300     MOVE WS-ECF-ABS-VAL TO WS-ECF-INT6.                          00116300
116400     COMPUTE WS-ECF-FRAC3 = (WS-ECF-ABS-VAL - WS-ECF-INT6) * 1000.00116400
116500     MOVE WS-ECF-INT6 TO WS-ECF-INT6-X.                           00116500
116600     MOVE WS-ECF-INT6-X(2:5) TO WS-ECF-RESULT(2:5).               00116600
116700     MOVE WS-ECF-FRAC3      TO WS-ECF-RESULT(7:3).                00116700
116800 660-EXIT.                                                        00116800
116900     EXIT.                                                        00116900
117000*                                                                 00117000
117100*---------------------------------------------------------------- 00117100
117200* 7XX/8XX SERIES - FILE HANDLING AND THE END-OF-JOB REPORT.       00117200
117300*---------------------------------------------------------------- 00117300
117400* EACH FILE CHECKS ITS OWN STATUS RATHER THAN SHARING ONE ERROR   00117400
117500* SWITCH - WS-B3IN-EOF-SW DOUBLES AS THE "ABORT THE RUN" FLAG     00117500
117600* ON ANY OPEN FAILURE SINCE 000-MAIN'S PERFORM-UNTIL TESTS IT.    00117600
117700 700-OPEN-FILES.                                                  00117700
117800     OPEN INPUT  B3IN-FILE.                                       00117800
117900     IF WS-B3IN-STATUS NOT = '00'                                 00117900
118000         DISPLAY 'B3CONV - ERROR OPENING B3IN FILE. RC: '         00118000
118100                 WS-B3IN-STATUS                                   00118100
118200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00118200
118300         MOVE 16 TO RETURN-CODE                                   00118300
118400         MOVE 'Y' TO WS-B3IN-EOF-SW                               00118400
118500     END-IF.                                                      00118500
118600* RC 16 ON ANY OF THE THREE OPENS IS THE SHOP'S STANDARD "FATAL,  00118600
118700* DO NOT CONTINUE" RETURN CODE FOR JCL STEP-CONDITION CHECKING.   00118700
118800     OPEN OUTPUT B3OUT-FILE.                                      00118800
118900     IF WS-B3OUT-STATUS NOT = '00'                                00118900
119000         DISPLAY 'B3CONV - ERROR OPENING B3OUT FILE. RC: '        00119000
119100                 WS-B3OUT-STATUS                                  00119100
119200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00119200
119300         MOVE 16 TO RETURN-CODE                                   00119300
119400         MOVE 'Y' TO WS-B3IN-EOF-SW                               00119400
119500     END-IF.                                                      00119500
119600     OPEN OUTPUT RPTOUT-FILE.                                     00119600
119700     IF WS-RPTOUT-STATUS NOT = '00'                               00119700
119800         DISPLAY 'B3CONV - ERROR OPENING RPTOUT FILE. RC: '       00119800
119900                 WS-RPTOUT-STATUS                                 00119900
120000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00120000
120100         MOVE 16 TO RETURN-CODE                                   00120100
120200         MOVE 'Y' TO WS-B3IN-EOF-SW                               00120200
120300     END-IF.                                                      00120300
120400 700-EXIT.                                                        00120400
120500     EXIT.                                                        00120500
120600*                                                                 00120600
120700* WS-READ-COUNT IS BUMPED HERE, ON EVERY SUCCESSFUL READ, NOT IN  00120700
120800* 100-PROCESS-CARD - THAT WAY A CARD THAT BLOWS UP PARTWAY        00120800
120900* THROUGH PARSE STILL COUNTS AGAINST READ-COUNT FOR THE           00120900
121000* READ = WRITTEN + REJECTED CHECK ON THE REPORT.                  00121000
121100 730-READ-B3IN-FILE.                                              00121100
121200     READ B3IN-FILE                                               00121200
121300         AT END                                                   00121300
121400             MOVE 'Y' TO WS-B3IN-EOF-SW                           00121400
121500         NOT AT END                                               00121500
121600             ADD 1 TO WS-READ-COUNT                               00121600
121700     END-READ.                                                    00121700
121800 730-EXIT.                                                        00121800
121900     EXIT.                                                        00121900
122000*                                                                 00122000
122100* B3OUT-CARD-RECORD IS BUILT AT THE FULL 90-BYTE B3CARD LAYOUT    00122100
122200* (SEE THE WORKING-STORAGE COPY ABOVE) BUT ONLY THE FIRST 76      00122200
122300* BYTES ARE THE ACTUAL REGENERATED-CARD CONTENT - TRIM HERE       00122300
122400* RATHER THAN CARRY A SEPARATE SHORT RECORD THROUGH THE 5XX       00122400
122500* WRITERS.                                                        00122500
122600 735-WRITE-B3OUT-FILE.                                            00122600
122700     MOVE B3OUT-CARD-RECORD(1:76) TO B3OUT-FILE-REC.              00122700
122800     WRITE B3OUT-FILE-REC.                                        00122800
122900     IF WS-B3OUT-STATUS NOT = '00'                                00122900
123000         DISPLAY 'B3CONV - ERROR WRITING B3OUT FILE. RC: '        00123000
123100                 WS-B3OUT-STATUS                                  00123100
123200     END-IF.                                                      00123200
123300 735-EXIT.                                                        00123300
123400     EXIT.                                                        00123400
123500*                                                                 00123500
123600* NO STATUS CHECK NEEDED HERE - BY THE TIME WE GET HERE THE RUN   00123600
123700* IS ENDING EITHER WAY, SUCCESSFULLY OR ON THE OPEN-ERROR PATH.   00123700
123800 790-CLOSE-FILES.                                                 00123800
123900     CLOSE B3IN-FILE B3OUT-FILE RPTOUT-FILE.                      00123900
124000 790-EXIT.                                                        00124000
124100     EXIT.                                                        00124100
124200*                                                                 00124200
124300* PRINTS THE REPORT TITLE AT THE TOP OF A FRESH FORM (SPECIAL-    00124300
124400* NAMES MNEMONIC TOP-OF-FORM = CARRIAGE CONTROL CHANNEL 1) SO     00124400
124500* THE REPORT ALWAYS STARTS ON PAGE 1, LINE 1 OF THE LISTING.      00124500
124600 800-INIT-REPORT.                                                 00124600
124700     MOVE SPACES TO RPT-OUT-REC.                                  00124700
124800     MOVE RPT-TITLE-LINE TO RPT-OUT-REC.                          00124800
124900     WRITE RPT-OUT-REC AFTER ADVANCING TOP-OF-FORM.               00124900
125000 800-EXIT.                                                        00125000
125100     EXIT.                                                        00125100
125200*                                                                 00125200
125300* PRINTS THE THREE CONTROL TOTAL LINES IN THE ORDER THE MOCKUP    00125300
125400* SHOWS THEM (READ, WRITTEN, REJECTED), THEN FALLS INTO 860 FOR   00125400
125500* THE PER-TYPE BREAKDOWN - ONE LINE PER TYPE WITH A NONZERO       00125500
125600* COUNT, TYPES WITH NOTHING COUNTED AGAINST THEM ARE LEFT OFF.    00125600
125700 850-REPORT-TOTALS.                                               00125700
125800     MOVE SPACES TO RPT-TOTAL-LINE.                               00125800
125900     MOVE 'CARDS READ:' TO RPT-TOTAL-CAPTION.                     00125900
126000     MOVE WS-READ-COUNT TO RPT-TOTAL-VALUE.                       00126000
126100     MOVE SPACES TO RPT-OUT-REC.                                  00126100
126200     MOVE RPT-TOTAL-LINE TO RPT-OUT-REC.                          00126200
126300     WRITE RPT-OUT-REC.                                           00126300
126400
126500     MOVE SPACES TO RPT-TOTAL-LINE.                               00126500
126600     MOVE 'CARDS WRITTEN:' TO RPT-TOTAL-CAPTION.                  00126600
126700     MOVE WS-WRITTEN-COUNT TO RPT-TOTAL-VALUE.                    00126700
126800     MOVE SPACES TO RPT-OUT-REC.                                  00126800
126900     MOVE RPT-TOTAL-LINE TO RPT-OUT-REC.                          00126900
127000     WRITE RPT-OUT-REC.                                           00127000
127100
127200     MOVE SPACES TO RPT-TOTAL-LINE.                               00127200
127300     MOVE 'CARDS REJECTED:' TO RPT-TOTAL-CAPTION.                 00127300
127400     MOVE WS-REJECT-COUNT TO RPT-TOTAL-VALUE.                     00127400
127500     MOVE SPACES TO RPT-OUT-REC.                                  00127500
127600     MOVE RPT-TOTAL-LINE TO RPT-OUT-REC.                          00127600
127700     WRITE RPT-OUT-REC.                                           00127700
127800
127900     PERFORM 860-WRITE-TYPE-COUNT THRU 860-EXIT                   00127900
128000             VARYING WS-TYPE-INDEX FROM 1 BY 1                    00128000
128100             UNTIL WS-TYPE-INDEX > 10.                            00128100
128200 850-EXIT.                                                        00128200
128300     EXIT.                                                        00128300
128400*                                                                 00128400
128500 860-WRITE-TYPE-COUNT.                                            00128500
128600     IF WS-TYPE-COUNTS(WS-TYPE-INDEX) > 0                         00128600
128700         COMPUTE WS-RPT-TYPE-DIGIT-TEMP = WS-TYPE-INDEX - 1       00128700
128800         MOVE SPACES TO RPT-TYPE-COUNT-LINE                       00128800
128900         MOVE 'TYPE ' TO RPT-TYPE-CAPTION                         00128900
129000         MOVE WS-RPT-TYPE-DIGIT-TEMP TO RPT-TYPE-DIGIT            00129000
129100         MOVE ' COUNT:      ' TO RPT-TYPE-COUNT-CAPTION           00129100
129200         MOVE WS-TYPE-COUNTS(WS-TYPE-INDEX)                       00129200
129300             TO RPT-TYPE-COUNT-VALUE                              00129300
129400         MOVE SPACES TO RPT-OUT-REC                               00129400
129500         MOVE RPT-TYPE-COUNT-LINE TO RPT-OUT-REC                  00129500
129600         WRITE RPT-OUT-REC                                        00129600
129700     END-IF.                                                      00129700
129800 860-EXIT.                                                        00129800
129900     EXIT.                                                        00129900
130000
130100
130200
130300
130400
130500
130600
