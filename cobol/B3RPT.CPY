000100****************************************************************  00000100
000200* B3RPT.CPY                                                       00000200
000300* END-OF-JOB CONTROL TOTALS REPORT - LINE SEQUENTIAL, 80 COLS.    00000300
000400*---------------------------------------------------------------- 00000400
000500* CHANGE LOG                                                      00000500
000600* 1990-03-05  DWS  0320  ORIGINAL REPORT LINE LAYOUTS.            00000600
000700* 1996-09-18  PTK  0371  ADDED PER-TYPE DETAIL LINE (RPT-TYPE-    00000700
000800*                        COUNT-LINE) - SHOP WANTED A BREAKDOWN    00000800
000900*                        BY OBSERVATION TYPE, NOT JUST A TOTAL.   00000900
001000* 2002-03-04  RSH  0427  REWORKED TITLE/CAPTION/VALUE FIELDS TO   00001000
001100*                        MATCH THE OD BRANCH'S PUBLISHED REPORT   00001100
001200*                        MOCKUP EXACTLY - CAPTIONS NOW CARRY THE  00001200
001300*                        TRAILING COLON AND THE COUNT FIELDS ARE  00001300
001400*                        6-DIGIT (WAS 9), THE WIDTH THE MOCKUP    00001400
001500*                        WAS ALWAYS DRAWN TO.                     00001500
001600*---------------------------------------------------------------- 00001600
001700 01  RPT-TITLE-LINE.                                              00001700
001800     05  RPT-TITLE-TEXT           PIC X(25)                       00001800
001900         VALUE 'B3 CONVERSION RUN SUMMARY'.                       00001900
002000     05  FILLER                   PIC X(55).                      00002000
002100 01  RPT-TOTAL-LINE.                                              00002100
002200     05  RPT-TOTAL-CAPTION        PIC X(19).                      00002200
002300     05  RPT-TOTAL-VALUE          PIC ZZZ,ZZ9.                    00002300
002400     05  FILLER                   PIC X(54).                      00002400
002500 01  RPT-TYPE-COUNT-LINE.                                         00002500
002600     05  RPT-TYPE-CAPTION         PIC X(05) VALUE 'TYPE '.        00002600
002700     05  RPT-TYPE-DIGIT           PIC 9(01).                      00002700
002800     05  RPT-TYPE-COUNT-CAPTION   PIC X(13) VALUE ' COUNT:      '.00002800
002900     05  RPT-TYPE-COUNT-VALUE     PIC ZZZ,ZZ9.                    00002900
003000     05  FILLER                   PIC X(54).                      00003000
